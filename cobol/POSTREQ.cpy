000100*****************************************************************
000200*  POSTREQ.CPY                                                 *
000300*  POSTING REQUEST RECORD - BATCH INPUT TO BANK01.             *
000400*  ONE RECORD PER DEPOSIT, WITHDRAWAL OR TRANSFER REQUESTED.   *
000500*-----------------------------------------------------------------
000600*  1989-03-14  RSM  ORIGINAL LAYOUT FOR LEDGER REWRITE (REQ 118)
000700*-----------------------------------------------------------------
000800 01  PR-POSTING-REQUEST.
000900     05  PR-REQ-TYPE             PIC X(8).
001000         88  PR-TYPE-DEPOSIT     VALUE "DEPOSIT".
001100         88  PR-TYPE-WITHDRAW    VALUE "WITHDRAW".
001200         88  PR-TYPE-TRANSFER    VALUE "TRANSFER".
001300     05  PR-FROM-ACCT-NO         PIC X(12).
001400     05  PR-TO-ACCT-NO           PIC X(12).
001500     05  PR-AMOUNT               PIC S9(13)V99.
001600     05  PR-DESCRIPTION          PIC X(50).
001700     05  FILLER                  PIC X(3).
