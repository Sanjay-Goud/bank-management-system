000100*****************************************************************
000200*  PROGRAM-ID. BANK08.
000300*  ACCOUNT DIRECTORY LISTING - UNIZARBANK LEDGER SYSTEM
000400*-----------------------------------------------------------------
000500*  READS THE ACCOUNT MASTER, SELECTS ACTIVE ACCOUNTS, OPTIONALLY
000600*  FILTERED BY A SEARCH STRING MATCHED AGAINST THE ACCOUNT
000700*  NUMBER OR HOLDER NAME, AND PRINTS THE DIRECTORY WITH THE
000800*  ACCOUNT NUMBER MASKED.
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  1989-10-12  RSM  ORIGINAL PROGRAM - BRANCH ACCOUNT LISTING
001200*                   FOR THE TELLER COUNTER BINDER (REQ 147)
001300*  1991-04-26  RSM  LISTING RESTRICTED TO ACTIVE ACCOUNTS ONLY
001400*  1995-06-12  DLH  ACCOUNT NUMBER NOW MASKED ON THE LISTING
001500*                   PER THE DATA-PRIVACY REVIEW (REQ 217)
001600*  1997-08-03  JCT  ADDED OPTIONAL SEARCH-STRING FILTER ON
001700*                   ACCOUNT NUMBER OR HOLDER NAME (REQ 247)
001800*  1999-02-22  JCT  Y2K - PROGRAM CARRIES NO DATE FIELDS,
001900*                   NO CHANGE REQUIRED
002000*  2004-03-09  MAR  CORRECTED LISTED-ACCOUNT COUNTER DECLARATION
002100*                   FOUND DURING THE ANNUAL STANDARDS REVIEW
002200*                   (REQ 281)
002300*  2004-09-14  MAR  HOLDER-NAME SEARCH WAS NOT ACTUALLY FOLDING
002400*                   EITHER SIDE OF THE COMPARE TO UPPER CASE AS
002500*                   THE BANNER OVER 2500 CLAIMED - A MIXED-CASE
002600*                   NAME ON THE MASTER COULD MISS A SEARCH CARD
002700*                   KEYED IN A DIFFERENT CASE.  BOTH THE CARD
002800*                   STRING AND THE WORKING COPY OF THE HOLDER
002900*                   NAME ARE NOW RUN THROUGH INSPECT CONVERTING
003000*                   AGAINST WS-CASE-TABLE BEFORE THE SCAN (REQ 289)
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID. BANK08.
003400 AUTHOR. R SANTAMARIA MATEOS.
003500 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
003600 DATE-WRITTEN. 10/12/1989.
003700 DATE-COMPILED.
003800 SECURITY. UNIZARBANK INTERNAL USE ONLY.
003900 
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DIRECTORY-CONTROL-CARD ASSIGN TO DIRCTL
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-CTL.
005000 
005100     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-ACCT.
005400 
005500     SELECT DIRECTORY-REPORT  ASSIGN TO DIRRPT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-RPT.
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  DIRECTORY-CONTROL-CARD
006200     LABEL RECORD STANDARD.
006300 01  CC-CONTROL-CARD.
006400     05  CC-SEARCH-STRING          PIC X(30).
006500     05  FILLER                    PIC X(50).
006600 
006700 FD  ACCOUNT-MASTER-IN
006800     LABEL RECORD STANDARD.
006900 COPY ACCTMST.
007000 
007100 FD  DIRECTORY-REPORT
007200     LABEL RECORD STANDARD.
007300 01  RP-REPORT-LINE                PIC X(132).
007400 
007500 WORKING-STORAGE SECTION.
007600 01  WS-FILE-STATUSES.
007700     05  FS-CTL                    PIC X(2).
007800     05  FS-ACCT                   PIC X(2).
007900     05  FS-RPT                    PIC X(2).
008000     05  FILLER                    PIC X(10).
008100 
008200 77  WS-EOF-SW                     PIC X(1) VALUE "N".
008300     88  WS-EOF-ACCT               VALUE "Y".
008400 
008500 01  WS-SEARCH-AREA.
008600     05  WS-SEARCH-STRING          PIC X(30).
008700     05  WS-SEARCH-LEN             PIC 9(4) COMP.
008800     05  WS-SEARCH-ACTIVE-SW       PIC X(1).
008900         88  WS-SEARCH-ACTIVE      VALUE "Y".
009000         88  WS-SEARCH-NOT-ACTIVE  VALUE "N".
009100     05  FILLER                    PIC X(1) VALUE SPACE.
009200 01  WS-SEARCH-AREA-ALT REDEFINES WS-SEARCH-AREA.
009300     05  WS-SA-KEY-AREA            PIC X(33).
009400     05  FILLER                    PIC X(1) VALUE SPACE.
009500 
009600 01  WS-HOLDER-UPPER.
009700     05  WS-HU-NAME                PIC X(30).
009800     05  FILLER                    PIC X(1) VALUE SPACE.
009900 01  WS-HOLDER-UPPER-ALT REDEFINES WS-HOLDER-UPPER.
010000     05  WS-HU-KEY-AREA            PIC X(30).
010100     05  FILLER                    PIC X(1) VALUE SPACE.
010200 
010300*-----------------------------------------------------------------
010400*  WS-CASE-TABLE IS THE UPPER/LOWER TRANSLATE PAIR INSPECT
010500*  CONVERTING WORKS AGAINST - SEE THE 2004-09-14 CHANGE LOG
010600*  ENTRY.  KEPT HERE, NOT IN A COPYBOOK, SINCE NO OTHER PROGRAM
010700*  IN THE LEDGER SYSTEM NEEDS A CASE FOLD.
010800*-----------------------------------------------------------------
010900 01  WS-CASE-TABLE.
011000     05  WS-LOWER-CASE             PIC X(26) VALUE
011100         "abcdefghijklmnopqrstuvwxyz".
011200     05  WS-UPPER-CASE             PIC X(26) VALUE
011300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011400 
011500 01  WS-MATCH-WORK.
011600     05  WS-MATCH-SW               PIC X(1).
011700         88  WS-IS-MATCH           VALUE "Y".
011800         88  WS-NOT-MATCH          VALUE "N".
011900     05  WS-SCAN-IX                PIC 9(4) COMP.
012000     05  WS-SCAN-LIMIT             PIC 9(4) COMP.
012100     05  FILLER                    PIC X(1) VALUE SPACE.
012200 
012300 01  WS-MASKED-NUMBER.
012400     05  WS-MASK-FIRST4            PIC X(4).
012500     05  WS-MASK-STARS             PIC X(4) VALUE "****".
012600     05  WS-MASK-LAST4             PIC X(4).
012700     05  FILLER                    PIC X(1) VALUE SPACE.
012800 01  WS-MASKED-NUMBER-ALT REDEFINES WS-MASKED-NUMBER
012900         PIC X(12).
013000 
013100 01  WS-MASK-WORK.
013200     05  WS-MASK-LEN               PIC 9(4) COMP.
013300     05  WS-MASK-OFFSET            PIC 9(4) COMP.
013400     05  FILLER                    PIC X(1) VALUE SPACE.
013500 
013600 01  WS-LISTED-COUNT-AREA.
013700     05  WS-LISTED-COUNT           PIC 9(8) COMP.
013800     05  FILLER                    PIC X(1) VALUE SPACE.
013900 
014000 01  WS-HEADING-1.
014100     05  FILLER   PIC X(36) VALUE
014200         "UNIZARBANK LEDGER - ACCOUNT DIRECTORY".
014300     05  FILLER   PIC X(96) VALUE SPACES.
014400 
014500 01  WS-DETAIL-LINE.
014600     05  DL-ACCT-NO                PIC X(12).
014700     05  FILLER                    PIC X(4) VALUE SPACES.
014800     05  DL-HOLDER-NAME            PIC X(30).
014900     05  FILLER                    PIC X(4) VALUE SPACES.
015000     05  DL-ACCT-TYPE              PIC X(13).
015100     05  FILLER                    PIC X(69) VALUE SPACES.
015200 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE PIC X(132).
015300 
015400 01  WS-TOTALS-LINE.
015500     05  FILLER                    PIC X(20) VALUE
015600         "ACCOUNTS LISTED:    ".
015700     05  TL-COUNT                  PIC ZZZ,ZZ9.
015800     05  FILLER                    PIC X(105) VALUE SPACES.
015900 
016000 PROCEDURE DIVISION.
016100 0000-MAINLINE.
016200     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
016300     PERFORM 2000-SCAN-ACCOUNT THRU 2000-EXIT
016400         UNTIL WS-EOF-ACCT.
016500     PERFORM 4000-PRINT-TOTALS THRU 4000-EXIT.
016600     PERFORM 9000-TERMINATE THRU 9000-EXIT.
016700     STOP RUN.
016800 
016900 1000-INITIALIZE.
017000     OPEN INPUT  DIRECTORY-CONTROL-CARD
017100                 ACCOUNT-MASTER-IN
017200          OUTPUT DIRECTORY-REPORT.
017300     IF FS-CTL NOT = "00" OR FS-ACCT NOT = "00"
017400             OR FS-RPT NOT = "00"
017500         DISPLAY "BANK08 - OPEN FAILED - CHECK FILE STATUSES"
017600         MOVE HIGH-VALUES TO WS-EOF-SW
017700         GO TO 1000-EXIT
017800     END-IF.
017900     MOVE "N" TO WS-SEARCH-ACTIVE-SW.
018000     READ DIRECTORY-CONTROL-CARD
018100         AT END
018200             CONTINUE
018300         NOT AT END
018400             IF CC-SEARCH-STRING NOT = SPACES
018500                 MOVE CC-SEARCH-STRING TO WS-SEARCH-STRING
018600                 INSPECT WS-SEARCH-STRING CONVERTING
018700                     WS-LOWER-CASE TO WS-UPPER-CASE
018800                 MOVE "Y" TO WS-SEARCH-ACTIVE-SW
018900                 PERFORM 2510-FIND-SEARCH-LENGTH THRU 2510-EXIT
019000             END-IF
019100     END-READ.
019200     WRITE RP-REPORT-LINE FROM WS-HEADING-1.
019300     MOVE ZERO TO WS-LISTED-COUNT.
019400 1000-EXIT.
019500     EXIT.
019600 
019700 2000-SCAN-ACCOUNT.
019800     READ ACCOUNT-MASTER-IN
019900         AT END
020000             MOVE "Y" TO WS-EOF-SW
020100             GO TO 2000-EXIT
020200     END-READ.
020300     IF NOT AM-STATUS-ACTIVE
020400         GO TO 2000-EXIT
020500     END-IF.
020600 
020700     IF WS-SEARCH-ACTIVE
020800         PERFORM 2500-APPLY-SEARCH-FILTER THRU 2500-EXIT
020900         IF WS-NOT-MATCH
021000             GO TO 2000-EXIT
021100         END-IF
021200     END-IF.
021300 
021400     PERFORM 3000-MASK-ACCT-NUMBER THRU 3000-EXIT.
021500     ADD 1 TO WS-LISTED-COUNT.
021600     MOVE WS-MASKED-NUMBER-ALT TO DL-ACCT-NO.
021700     MOVE AM-ACCT-HOLDER-NAME  TO DL-HOLDER-NAME.
021800     MOVE AM-ACCT-TYPE         TO DL-ACCT-TYPE.
021900     MOVE WS-DETAIL-LINE TO RP-REPORT-LINE.
022000     WRITE RP-REPORT-LINE.
022100     GO TO 2000-EXIT.
022200 2000-EXIT.
022300     EXIT.
022400 
022500*-----------------------------------------------------------------
022600*  MATCHES THE SEARCH STRING AS A SUBSTRING OF THE ACCOUNT
022700*  NUMBER, OR (CASE-INSENSITIVE) OF THE HOLDER NAME.  THE CARD
022800*  WAS ALREADY FOLDED TO UPPER CASE AS IT WAS READ IN
022900*  1000-INITIALIZE, AND THE WORKING COPY OF THE HOLDER NAME
023000*  MOVED BELOW IS FOLDED THE SAME WAY BEFORE THE SCAN SO A
023100*  MIXED-CASE NAME ON THE MASTER STILL MATCHES (REQ 289).
023200*-----------------------------------------------------------------
023300 2500-APPLY-SEARCH-FILTER.
023400     MOVE "N" TO WS-MATCH-SW.
023500     IF AM-ACCT-NUMBER (1:WS-SEARCH-LEN) = WS-SEARCH-STRING
023600             (1:WS-SEARCH-LEN)
023700         MOVE "Y" TO WS-MATCH-SW
023800         GO TO 2500-EXIT
023900     END-IF.
024000     PERFORM 2520-SCAN-ACCT-NUMBER THRU 2520-EXIT.
024100     IF WS-IS-MATCH
024200         GO TO 2500-EXIT
024300     END-IF.
024400     MOVE AM-ACCT-HOLDER-NAME TO WS-HU-NAME.
024500     INSPECT WS-HU-NAME CONVERTING
024600         WS-LOWER-CASE TO WS-UPPER-CASE.
024700     PERFORM 2530-SCAN-HOLDER-NAME THRU 2530-EXIT.
024800 2500-EXIT.
024900     EXIT.
025000 
025100*-----------------------------------------------------------------
025200*  1999-06-07  JCT  SUBSTRING SCAN USES A PLAIN WORKING LOOP, NOT
025300*                   FUNCTION UPPER-CASE'S COMPANION INTRINSICS -
025400*                   THIS SHOP WRITES ITS OWN COMPARE LOOPS
025500*-----------------------------------------------------------------
025600 2520-SCAN-ACCT-NUMBER.
025700     COMPUTE WS-SCAN-LIMIT = 12 - WS-SEARCH-LEN + 1.
025800     IF WS-SCAN-LIMIT < 1
025900         GO TO 2520-EXIT
026000     END-IF.
026100     SET WS-SCAN-IX TO 1.
026200 2520-SCAN-LOOP.
026300     IF WS-SCAN-IX > WS-SCAN-LIMIT
026400         GO TO 2520-EXIT
026500     END-IF.
026600     IF AM-ACCT-NUMBER (WS-SCAN-IX:WS-SEARCH-LEN) =
026700             WS-SEARCH-STRING (1:WS-SEARCH-LEN)
026800         MOVE "Y" TO WS-MATCH-SW
026900         GO TO 2520-EXIT
027000     END-IF.
027100     SET WS-SCAN-IX UP BY 1.
027200     GO TO 2520-SCAN-LOOP.
027300 2520-EXIT.
027400     EXIT.
027500 
027600 2530-SCAN-HOLDER-NAME.
027700     COMPUTE WS-SCAN-LIMIT = 30 - WS-SEARCH-LEN + 1.
027800     IF WS-SCAN-LIMIT < 1
027900         GO TO 2530-EXIT
028000     END-IF.
028100     SET WS-SCAN-IX TO 1.
028200 2530-SCAN-LOOP.
028300     IF WS-SCAN-IX > WS-SCAN-LIMIT
028400         GO TO 2530-EXIT
028500     END-IF.
028600     IF WS-HU-NAME (WS-SCAN-IX:WS-SEARCH-LEN) =
028700             WS-SEARCH-STRING (1:WS-SEARCH-LEN)
028800         MOVE "Y" TO WS-MATCH-SW
028900         GO TO 2530-EXIT
029000     END-IF.
029100     SET WS-SCAN-IX UP BY 1.
029200     GO TO 2530-SCAN-LOOP.
029300 2530-EXIT.
029400     EXIT.
029500 
029600 2510-FIND-SEARCH-LENGTH.
029700     MOVE 30 TO WS-SEARCH-LEN.
029800 2510-BACK-OFF.
029900     IF WS-SEARCH-LEN = 0
030000         GO TO 2510-EXIT
030100     END-IF.
030200     IF WS-SEARCH-STRING (WS-SEARCH-LEN:1) NOT = SPACE
030300         GO TO 2510-EXIT
030400     END-IF.
030500     SUBTRACT 1 FROM WS-SEARCH-LEN.
030600     GO TO 2510-BACK-OFF.
030700 2510-EXIT.
030800     EXIT.
030900 
031000*-----------------------------------------------------------------
031100*  IF THE ACCOUNT NUMBER IS SHORTER THAN 8 CHARACTERS IT IS
031200*  SHOWN UNMASKED, OTHERWISE FIRST 4 + **** + LAST 4.
031300*-----------------------------------------------------------------
031400 3000-MASK-ACCT-NUMBER.
031500     PERFORM 3010-FIND-LENGTH THRU 3010-EXIT.
031600     IF WS-MASK-LEN < 8
031700         MOVE SPACES TO WS-MASKED-NUMBER-ALT
031800         MOVE AM-ACCT-NUMBER TO WS-MASKED-NUMBER-ALT
031900         GO TO 3000-EXIT
032000     END-IF.
032100     MOVE AM-ACCT-NUMBER (1:4) TO WS-MASK-FIRST4.
032200     COMPUTE WS-MASK-OFFSET = WS-MASK-LEN - 3.
032300     MOVE AM-ACCT-NUMBER (WS-MASK-OFFSET:4) TO WS-MASK-LAST4.
032400     MOVE "****" TO WS-MASK-STARS.
032500 3000-EXIT.
032600     EXIT.
032700 
032800 3010-FIND-LENGTH.
032900     MOVE 12 TO WS-MASK-LEN.
033000 3010-BACK-OFF.
033100     IF WS-MASK-LEN = 0
033200         GO TO 3010-EXIT
033300     END-IF.
033400     IF AM-ACCT-NUMBER (WS-MASK-LEN:1) NOT = SPACE
033500         GO TO 3010-EXIT
033600     END-IF.
033700     SUBTRACT 1 FROM WS-MASK-LEN.
033800     GO TO 3010-BACK-OFF.
033900 3010-EXIT.
034000     EXIT.
034100 
034200 4000-PRINT-TOTALS.
034300     MOVE WS-LISTED-COUNT TO TL-COUNT.
034400     MOVE WS-TOTALS-LINE TO RP-REPORT-LINE.
034500     WRITE RP-REPORT-LINE.
034600 4000-EXIT.
034700     EXIT.
034800 
034900 9000-TERMINATE.
035000     CLOSE DIRECTORY-CONTROL-CARD ACCOUNT-MASTER-IN
035100           DIRECTORY-REPORT.
035200 9000-EXIT.
035300     EXIT.
