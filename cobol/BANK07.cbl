000100*****************************************************************
000200*  PROGRAM-ID. BANK07.
000300*  ACCOUNT STATEMENT BUILDER - UNIZARBANK LEDGER SYSTEM
000400*-----------------------------------------------------------------
000500*  READS A CONTROL CARD NAMING ONE ACCOUNT AND A DATE RANGE,
000600*  LOOKS THE ACCOUNT UP ON THE MASTER, LISTS ITS JOURNAL ENTRIES
000700*  IN THE RANGE IN DATE ORDER AND PRINTS THE STATEMENT WITH
000800*  TOTAL DEBITS, TOTAL CREDITS AND THE CURRENT BALANCE.
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  1989-09-21  RSM  ORIGINAL PROGRAM - CUSTOMER STATEMENT PRINT
001200*                   REPLACING THE OLD BALANCE-ONLY SLIP (REQ 144)
001300*  1990-12-05  RSM  ADDED DATE-RANGE SELECTION ON THE JOURNAL
001400*  1992-03-30  RSM  ADDED TOTAL DEBITS / TOTAL CREDITS TRAILER
001500*  1995-06-12  DLH  ACCOUNT NUMBER NOW MASKED ON THE STATEMENT
001600*                   PER THE DATA-PRIVACY REVIEW (REQ 217)
001700*  1999-02-15  JCT  Y2K - CONTROL CARD DATES REVIEWED, BOTH
001800*                   CARRY FULL 4-DIGIT YEARS, NO CHANGE REQUIRED
001900*  2003-04-02  DLH  STANDARDS REVIEW - COUNTERS CONFIRMED COMP,
002000*                   NO LOGIC CHANGE (REQ 278)
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. BANK07.
002400 AUTHOR. R SANTAMARIA MATEOS.
002500 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
002600 DATE-WRITTEN. 09/21/1989.
002700 DATE-COMPILED.
002800 SECURITY. UNIZARBANK INTERNAL USE ONLY.
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT STATEMENT-CONTROL-CARD ASSIGN TO STMCTL
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS FS-CTL.
004000 
004100     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS FS-ACCT.
004400 
004500     SELECT TRANSACTION-JOURNAL ASSIGN TO TXNJRNL
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS FS-JRNL.
004800 
004900     SELECT STATEMENT-REPORT  ASSIGN TO STMRPT
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-RPT.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  STATEMENT-CONTROL-CARD
005600     LABEL RECORD STANDARD.
005700 01  CC-CONTROL-CARD.
005800     05  CC-ACCT-ID                PIC 9(10).
005900     05  CC-START-DATE             PIC 9(8).
006000     05  CC-END-DATE               PIC 9(8).
006100     05  FILLER                    PIC X(54).
006200 
006300 FD  ACCOUNT-MASTER-IN
006400     LABEL RECORD STANDARD.
006500 COPY ACCTMST.
006600 
006700 FD  TRANSACTION-JOURNAL
006800     LABEL RECORD STANDARD.
006900 COPY TXNJRNL.
007000 
007100 FD  STATEMENT-REPORT
007200     LABEL RECORD STANDARD.
007300 01  RP-REPORT-LINE                PIC X(132).
007400 
007500 WORKING-STORAGE SECTION.
007600 01  WS-FILE-STATUSES.
007700     05  FS-CTL                    PIC X(2).
007800     05  FS-ACCT                   PIC X(2).
007900     05  FS-JRNL                   PIC X(2).
008000     05  FS-RPT                    PIC X(2).
008100     05  FILLER                    PIC X(8).
008200 
008300 01  WS-EOF-SWITCHES.
008400     05  WS-EOF-ACCT-SW            PIC X(1) VALUE "N".
008500         88  WS-EOF-ACCT           VALUE "Y".
008600     05  WS-EOF-JRNL-SW            PIC X(1) VALUE "N".
008700         88  WS-EOF-JRNL           VALUE "Y".
008800     05  FILLER                    PIC X(1) VALUE SPACE.
008900 77  WS-FOUND-SW                   PIC X(1) VALUE "N".
009000     88  WS-ACCOUNT-FOUND          VALUE "Y".
009100 
009200 01  WS-SELECTION-CRITERIA.
009300     05  WS-SEL-ACCT-ID            PIC 9(10).
009400     05  WS-SEL-START-DATE         PIC 9(8).
009500     05  WS-SEL-END-DATE           PIC 9(8).
009600     05  FILLER                    PIC X(1) VALUE SPACE.
009700 01  WS-SELECTION-CRITERIA-ALT REDEFINES WS-SELECTION-CRITERIA.
009800     05  WS-SC-KEY-AREA            PIC X(26).
009900     05  FILLER                    PIC X(1) VALUE SPACE.
010000 
010100 01  WS-ACCOUNT-INFO.
010200     05  WS-AI-HOLDER-NAME         PIC X(30).
010300     05  WS-AI-ACCT-TYPE           PIC X(13).
010400     05  WS-AI-ACCT-NUMBER         PIC X(12).
010500     05  WS-AI-BALANCE             PIC S9(13)V99.
010600     05  FILLER                    PIC X(1) VALUE SPACE.
010700 01  WS-ACCOUNT-INFO-ALT REDEFINES WS-ACCOUNT-INFO.
010800     05  WS-AI-KEY-AREA            PIC X(70).
010900     05  FILLER                    PIC X(1) VALUE SPACE.
011000 
011100 01  WS-MASKED-NUMBER.
011200     05  WS-MASK-FIRST4            PIC X(4).
011300     05  WS-MASK-STARS             PIC X(4) VALUE "****".
011400     05  WS-MASK-LAST4             PIC X(4).
011500     05  FILLER                    PIC X(1) VALUE SPACE.
011600 01  WS-MASKED-NUMBER-ALT REDEFINES WS-MASKED-NUMBER
011700         PIC X(12).
011800 
011900 01  WS-MASK-WORK.
012000     05  WS-MASK-LEN               PIC 9(4) COMP.
012100     05  WS-MASK-OFFSET            PIC 9(4) COMP.
012200     05  FILLER                    PIC X(1) VALUE SPACE.
012300 
012400 01  WS-STATEMENT-TOTALS.
012500     05  WS-TOTAL-DEBITS           PIC S9(13)V99.
012600     05  WS-TOTAL-CREDITS          PIC S9(13)V99.
012700     05  FILLER                    PIC X(1) VALUE SPACE.
012800 01  WS-STATEMENT-TOTALS-ALT REDEFINES WS-STATEMENT-TOTALS.
012900     05  WS-ST-KEY-AREA            PIC X(30).
013000     05  FILLER                    PIC X(1) VALUE SPACE.
013100 
013200 01  WS-HEADING-1.
013300     05  FILLER   PIC X(37) VALUE
013400         "UNIZARBANK LEDGER - ACCOUNT STATEMENT".
013500     05  FILLER   PIC X(95) VALUE SPACES.
013600 
013700 01  WS-HOLDER-LINE.
013800     05  FILLER                    PIC X(16) VALUE
013900         "ACCOUNT HOLDER: ".
014000     05  HL-NAME                   PIC X(30).
014100     05  FILLER                    PIC X(4) VALUE SPACES.
014200     05  HL-ACCT-NO                PIC X(12).
014300     05  FILLER                    PIC X(4) VALUE SPACES.
014400     05  HL-ACCT-TYPE              PIC X(13).
014500     05  FILLER                    PIC X(53) VALUE SPACES.
014600 
014700 01  WS-PERIOD-LINE.
014800     05  FILLER                    PIC X(8) VALUE "PERIOD: ".
014900     05  PL-START                  PIC 9(8).
015000     05  FILLER                    PIC X(3) VALUE " TO".
015100     05  PL-END                    PIC 9(8).
015200     05  FILLER                    PIC X(105) VALUE SPACES.
015300 
015400 01  WS-COLUMN-HEADING.
015500     05  FILLER   PIC X(10) VALUE "DATE".
015600     05  FILLER   PIC X(28) VALUE "DESCRIPTION".
015700     05  FILLER   PIC X(14) VALUE "TYPE".
015800     05  FILLER   PIC X(16) VALUE "AMOUNT".
015900     05  FILLER   PIC X(16) VALUE "BALANCE".
016000     05  FILLER   PIC X(11) VALUE "REFERENCE".
016100     05  FILLER   PIC X(37) VALUE SPACES.
016200 
016300 01  WS-DETAIL-LINE.
016400     05  DL-DATE                   PIC 9(8).
016500     05  FILLER                    PIC X(2) VALUE SPACES.
016600     05  DL-DESCRIPTION            PIC X(26).
016700     05  FILLER                    PIC X(2) VALUE SPACES.
016800     05  DL-TYPE                   PIC X(12).
016900     05  FILLER                    PIC X(2) VALUE SPACES.
017000     05  DL-AMOUNT                 PIC ---,---,---,--9.99.
017100     05  FILLER                    PIC X(2) VALUE SPACES.
017200     05  DL-BALANCE                PIC ---,---,---,--9.99.
017300     05  FILLER                    PIC X(2) VALUE SPACES.
017400     05  DL-REFERENCE              PIC X(11).
017500     05  FILLER                    PIC X(29) VALUE SPACES.
017600 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE PIC X(132).
017700 
017800 01  WS-TRAILER-LINE.
017900     05  TR-TAG                    PIC X(22).
018000     05  TR-AMOUNT                 PIC ---,---,---,--9.99.
018100     05  FILLER                    PIC X(89) VALUE SPACES.
018200 
018300 PROCEDURE DIVISION.
018400 0000-MAINLINE.
018500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
018600     IF WS-EOF-ACCT OR WS-EOF-JRNL
018700         GO TO 0000-ENDRUN
018800     END-IF.
018900     PERFORM 2000-FIND-ACCOUNT THRU 2000-EXIT
019000         UNTIL WS-EOF-ACCT OR WS-ACCOUNT-FOUND.
019100     IF NOT WS-ACCOUNT-FOUND
019200         DISPLAY "BANK07 - ACCOUNT NOT FOUND"
019300         GO TO 0000-ENDRUN
019400     END-IF.
019500     PERFORM 3000-PRINT-HEADER THRU 3000-EXIT.
019600     PERFORM 4000-SCAN-JOURNAL THRU 4000-EXIT
019700         UNTIL WS-EOF-JRNL.
019800     PERFORM 5000-PRINT-TRAILER THRU 5000-EXIT.
019900 0000-ENDRUN.
020000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
020100     STOP RUN.
020200 
020300 1000-INITIALIZE.
020400     OPEN INPUT  STATEMENT-CONTROL-CARD
020500                 ACCOUNT-MASTER-IN
020600                 TRANSACTION-JOURNAL
020700          OUTPUT STATEMENT-REPORT.
020800     IF FS-CTL NOT = "00" OR FS-ACCT NOT = "00"
020900             OR FS-JRNL NOT = "00" OR FS-RPT NOT = "00"
021000         DISPLAY "BANK07 - OPEN FAILED - CHECK FILE STATUSES"
021100         MOVE HIGH-VALUES TO WS-EOF-ACCT-SW
021200         MOVE HIGH-VALUES TO WS-EOF-JRNL-SW
021300         GO TO 1000-EXIT
021400     END-IF.
021500     READ STATEMENT-CONTROL-CARD
021600         AT END
021700             DISPLAY "BANK07 - NO CONTROL CARD SUPPLIED"
021800             MOVE HIGH-VALUES TO WS-EOF-ACCT-SW
021900             MOVE HIGH-VALUES TO WS-EOF-JRNL-SW
022000             GO TO 1000-EXIT
022100     END-READ.
022200     MOVE CC-ACCT-ID     TO WS-SEL-ACCT-ID.
022300     MOVE CC-START-DATE  TO WS-SEL-START-DATE.
022400     MOVE CC-END-DATE    TO WS-SEL-END-DATE.
022500     MOVE ZERO TO WS-TOTAL-DEBITS WS-TOTAL-CREDITS.
022600 1000-EXIT.
022700     EXIT.
022800 
022900 2000-FIND-ACCOUNT.
023000     READ ACCOUNT-MASTER-IN
023100         AT END
023200             MOVE "Y" TO WS-EOF-ACCT-SW
023300             GO TO 2000-EXIT
023400     END-READ.
023500     IF AM-ACCT-ID = WS-SEL-ACCT-ID
023600         MOVE "Y" TO WS-FOUND-SW
023700         MOVE AM-ACCT-HOLDER-NAME TO WS-AI-HOLDER-NAME
023800         MOVE AM-ACCT-TYPE        TO WS-AI-ACCT-TYPE
023900         MOVE AM-ACCT-NUMBER      TO WS-AI-ACCT-NUMBER
024000         MOVE AM-ACCT-BALANCE     TO WS-AI-BALANCE
024100         PERFORM 2500-MASK-ACCT-NUMBER THRU 2500-EXIT
024200     END-IF.
024300 2000-EXIT.
024400     EXIT.
024500 
024600*-----------------------------------------------------------------
024700*  IF THE ACCOUNT NUMBER IS SHORTER THAN 8 CHARACTERS IT IS
024800*  SHOWN UNMASKED, OTHERWISE FIRST 4 + **** + LAST 4.
024900*-----------------------------------------------------------------
025000 2500-MASK-ACCT-NUMBER.
025100     PERFORM 2510-FIND-LENGTH THRU 2510-EXIT.
025200     IF WS-MASK-LEN < 8
025300         MOVE SPACES TO WS-MASKED-NUMBER-ALT
025400         MOVE WS-AI-ACCT-NUMBER TO WS-MASKED-NUMBER-ALT
025500         GO TO 2500-EXIT
025600     END-IF.
025700     MOVE WS-AI-ACCT-NUMBER (1:4) TO WS-MASK-FIRST4.
025800     COMPUTE WS-MASK-OFFSET = WS-MASK-LEN - 3.
025900     MOVE WS-AI-ACCT-NUMBER (WS-MASK-OFFSET:4) TO WS-MASK-LAST4.
026000     MOVE "****" TO WS-MASK-STARS.
026100 2500-EXIT.
026200     EXIT.
026300 
026400 2510-FIND-LENGTH.
026500     MOVE 12 TO WS-MASK-LEN.
026600 2510-BACK-OFF.
026700     IF WS-MASK-LEN = 0
026800         GO TO 2510-EXIT
026900     END-IF.
027000     IF WS-AI-ACCT-NUMBER (WS-MASK-LEN:1) NOT = SPACE
027100         GO TO 2510-EXIT
027200     END-IF.
027300     SUBTRACT 1 FROM WS-MASK-LEN.
027400     GO TO 2510-BACK-OFF.
027500 2510-EXIT.
027600     EXIT.
027700 
027800 3000-PRINT-HEADER.
027900     WRITE RP-REPORT-LINE FROM WS-HEADING-1.
028000     MOVE WS-AI-HOLDER-NAME    TO HL-NAME.
028100     MOVE WS-MASKED-NUMBER-ALT TO HL-ACCT-NO.
028200     MOVE WS-AI-ACCT-TYPE      TO HL-ACCT-TYPE.
028300     MOVE WS-HOLDER-LINE TO RP-REPORT-LINE.
028400     WRITE RP-REPORT-LINE.
028500 
028600     MOVE WS-SEL-START-DATE TO PL-START.
028700     MOVE WS-SEL-END-DATE   TO PL-END.
028800     MOVE WS-PERIOD-LINE TO RP-REPORT-LINE.
028900     WRITE RP-REPORT-LINE.
029000 
029100     MOVE WS-COLUMN-HEADING TO RP-REPORT-LINE.
029200     WRITE RP-REPORT-LINE.
029300 3000-EXIT.
029400     EXIT.
029500 
029600 4000-SCAN-JOURNAL.
029700     READ TRANSACTION-JOURNAL
029800         AT END
029900             MOVE "Y" TO WS-EOF-JRNL-SW
030000             GO TO 4000-EXIT
030100     END-READ.
030200     IF TJ-TXN-ACCT-ID NOT = WS-SEL-ACCT-ID
030300         GO TO 4000-EXIT
030400     END-IF.
030500     IF TJ-TXN-DATE < WS-SEL-START-DATE
030600         GO TO 4000-EXIT
030700     END-IF.
030800     IF TJ-TXN-DATE > WS-SEL-END-DATE
030900         GO TO 4000-EXIT
031000     END-IF.
031100 
031200     EVALUATE TRUE
031300         WHEN TJ-TYPE-WITHDRAW
031400             ADD TJ-TXN-AMOUNT TO WS-TOTAL-DEBITS
031500         WHEN TJ-TYPE-TRANSFER-OUT
031600             ADD TJ-TXN-AMOUNT TO WS-TOTAL-DEBITS
031700         WHEN TJ-TYPE-DEPOSIT
031800             ADD TJ-TXN-AMOUNT TO WS-TOTAL-CREDITS
031900         WHEN TJ-TYPE-TRANSFER-IN
032000             ADD TJ-TXN-AMOUNT TO WS-TOTAL-CREDITS
032100         WHEN OTHER
032200             CONTINUE
032300     END-EVALUATE.
032400 
032500     MOVE TJ-TXN-DATE         TO DL-DATE.
032600     MOVE TJ-TXN-DESCRIPTION (1:26) TO DL-DESCRIPTION.
032700     MOVE TJ-TXN-TYPE         TO DL-TYPE.
032800     MOVE TJ-TXN-AMOUNT       TO DL-AMOUNT.
032900     MOVE TJ-TXN-BALANCE-AFTER TO DL-BALANCE.
033000     MOVE TJ-TXN-REFERENCE    TO DL-REFERENCE.
033100     MOVE WS-DETAIL-LINE TO RP-REPORT-LINE.
033200     WRITE RP-REPORT-LINE.
033300     GO TO 4000-EXIT.
033400 4000-EXIT.
033500     EXIT.
033600 
033700 5000-PRINT-TRAILER.
033800     MOVE "TOTAL DEBITS:         " TO TR-TAG.
033900     MOVE WS-TOTAL-DEBITS TO TR-AMOUNT.
034000     MOVE WS-TRAILER-LINE TO RP-REPORT-LINE.
034100     WRITE RP-REPORT-LINE.
034200 
034300     MOVE "TOTAL CREDITS:        " TO TR-TAG.
034400     MOVE WS-TOTAL-CREDITS TO TR-AMOUNT.
034500     MOVE WS-TRAILER-LINE TO RP-REPORT-LINE.
034600     WRITE RP-REPORT-LINE.
034700 
034800     MOVE "CURRENT BALANCE:      " TO TR-TAG.
034900     MOVE WS-AI-BALANCE TO TR-AMOUNT.
035000     MOVE WS-TRAILER-LINE TO RP-REPORT-LINE.
035100     WRITE RP-REPORT-LINE.
035200 5000-EXIT.
035300     EXIT.
035400 
035500 9000-TERMINATE.
035600     CLOSE STATEMENT-CONTROL-CARD ACCOUNT-MASTER-IN
035700           TRANSACTION-JOURNAL STATEMENT-REPORT.
035800 9000-EXIT.
035900     EXIT.
