000100*****************************************************************
000200*  RUNDATE.CPY                                                 *
000300*  RUN DATE/TIME WORK AREA - COPIED INTO EVERY BANKNN PROGRAM  *
000400*  IN PLACE OF THE OLD PER-PROGRAM CAMPOS-FECHA BLOCK.         *
000500*-----------------------------------------------------------------
000600*  1997-06-11  JCT  FACTORED OUT OF EACH BANKNN PROGRAM SO THE
000700*                   RUN-DATE LOGIC IS MAINTAINED IN ONE PLACE
000800*-----------------------------------------------------------------
000900 01  WK-RUN-DATE-TIME.
001000     05  WK-RUN-TIMESTAMP        PIC 9(14).
001100     05  WK-RUN-DATE-8 REDEFINES WK-RUN-TIMESTAMP.
001200         10  WK-RUN-DATE-ONLY    PIC 9(8).
001300         10  FILLER              PIC 9(6).
001400     05  WK-RUN-DATE-PARTS REDEFINES WK-RUN-TIMESTAMP.
001500         10  WK-RUN-YEAR         PIC 9(4).
001600         10  WK-RUN-MONTH        PIC 9(2).
001700         10  WK-RUN-DAY          PIC 9(2).
001800         10  WK-RUN-HOUR         PIC 9(2).
001900         10  WK-RUN-MINUTE       PIC 9(2).
002000         10  WK-RUN-SECOND       PIC 9(2).
002100     05  WK-RUN-DIF-GMT          PIC S9(4).
002200     05  FILLER                  PIC X(10).
