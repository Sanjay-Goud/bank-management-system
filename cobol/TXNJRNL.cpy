000100*****************************************************************
000200*  TXNJRNL.CPY                                                 *
000300*  TRANSACTION JOURNAL RECORD - ONE PER POSTING.               *
000400*  WRITTEN BY BANK01 (POSTING/TRANSFER ENGINE), READ BY ALL    *
000500*  REPORTING PROGRAMS.  ASCENDING BY TJ-TXN-ID WITHIN A RUN.   *
000600*-----------------------------------------------------------------
000700*  1989-03-14  RSM  ORIGINAL LAYOUT FOR LEDGER REWRITE (REQ 118)
000800*  1992-05-19  RSM  ADDED TJ-TO-ACCT-ID FOR TRANSFER PAIRING
000900*  1996-09-30  JCT  ADDED TJ-STATUS (REQ 251 - FAILED-POSTING LOG)
001000*-----------------------------------------------------------------
001100 01  TJ-TRANSACTION-RECORD.
001200     05  TJ-TXN-ID               PIC 9(10).
001300     05  TJ-TXN-TYPE             PIC X(12).
001400         88  TJ-TYPE-DEPOSIT       VALUE "DEPOSIT".
001500         88  TJ-TYPE-WITHDRAW      VALUE "WITHDRAW".
001600         88  TJ-TYPE-TRANSFER-OUT  VALUE "TRANSFER_OUT".
001700         88  TJ-TYPE-TRANSFER-IN   VALUE "TRANSFER_IN".
001800     05  TJ-TXN-ACCT-ID          PIC 9(10).
001900     05  TJ-TXN-AMOUNT           PIC S9(13)V99.
002000     05  TJ-TXN-BALANCE-AFTER    PIC S9(13)V99.
002100     05  TJ-TXN-DESCRIPTION      PIC X(50).
002200     05  TJ-TXN-DATE             PIC 9(8).
002300     05  TJ-TXN-REFERENCE        PIC X(11).
002400     05  TJ-TXN-TO-ACCT-ID       PIC 9(10).
002500     05  TJ-TXN-STATUS           PIC X(8).
002600         88  TJ-STATUS-SUCCESS   VALUE "SUCCESS".
002700         88  TJ-STATUS-FAILED    VALUE "FAILED".
002800         88  TJ-STATUS-PENDING   VALUE "PENDING".
002900     05  FILLER                  PIC X(31).
