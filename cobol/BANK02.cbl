000100*****************************************************************
000200*  PROGRAM-ID. BANK02.
000300*  ACCOUNT STATISTICS CALCULATOR - UNIZARBANK LEDGER SYSTEM
000400*-----------------------------------------------------------------
000500*  READS THE ACCOUNT MASTER ONCE AND ACCUMULATES PORTFOLIO
000600*  TOTALS - COUNT, SUM, MAX, MIN BALANCE, STATUS COUNTS AND A
000700*  PER-ACCOUNT-TYPE BREAKDOWN - THEN PRINTS THE STATISTICS
000800*  REPORT.
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  1989-05-03  RSM  ORIGINAL PROGRAM - PORTFOLIO TOTALS (REQ 122)
001200*  1990-03-11  RSM  ADDED MAX/MIN BALANCE TRACKING
001300*  1991-09-08  RSM  ADDED STATUS COUNTS (ACTIVE/INACTIVE/FROZEN)
001400*  1994-04-19  DLH  ADDED PER-ACCOUNT-TYPE COUNT/TOTAL (REQ 199)
001500*  1997-02-25  JCT  AVERAGE BALANCE NOW ROUNDED HALF-UP, NOT
001600*                   TRUNCATED, TO MATCH AUDIT REQUIREMENT
001700*  1999-01-11  JCT  Y2K - ACCEPT FROM DATE RUN-DATE CENTURY NOW
001800*                   WINDOWED (00-49 = 20XX, 50-99 = 19XX)
001900*  2000-11-06  DLH  STANDARDS REVIEW - COUNTERS CONFIRMED COMP,
002000*                   NO LOGIC CHANGE (REQ 261)
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. BANK02.
002400 AUTHOR. R SANTAMARIA MATEOS.
002500 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
002600 DATE-WRITTEN. 05/03/1989.
002700 DATE-COMPILED.
002800 SECURITY. UNIZARBANK INTERNAL USE ONLY.
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS FS-ACCT-IN.
004000 
004100     SELECT STATS-REPORT       ASSIGN TO STATRPT
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-RPT.
004400 
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  ACCOUNT-MASTER-IN
004800     LABEL RECORD STANDARD.
004900 COPY ACCTMST.
005000 
005100 FD  STATS-REPORT
005200     LABEL RECORD STANDARD.
005300 01  RP-REPORT-LINE                PIC X(132).
005400 
005500 WORKING-STORAGE SECTION.
005600 COPY RUNDATE.
005700 
005800 01  WS-FILE-STATUSES.
005900     05  FS-ACCT-IN                PIC X(2).
006000     05  FS-RPT                    PIC X(2).
006100     05  FILLER                    PIC X(10).
006200 
006300 77  WS-EOF-SW                     PIC X(1) VALUE "N".
006400     88  WS-EOF-ACCT               VALUE "Y".
006500 
006600*-----------------------------------------------------------------
006700*  PORTFOLIO ACCUMULATORS
006800*-----------------------------------------------------------------
006900 01  WS-PORTFOLIO-TOTALS.
007000     05  WS-TOTAL-ACCOUNTS         PIC 9(8) COMP.
007100     05  WS-SUM-BALANCE            PIC S9(13)V99.
007200     05  WS-MAX-BALANCE            PIC S9(13)V99.
007300     05  WS-MIN-BALANCE            PIC S9(13)V99.
007400     05  WS-AVG-BALANCE            PIC S9(13)V99.
007500     05  WS-CNT-ACTIVE             PIC 9(8) COMP.
007600     05  WS-CNT-INACTIVE           PIC 9(8) COMP.
007700     05  WS-CNT-FROZEN             PIC 9(8) COMP.
007800     05  FILLER                    PIC X(1) VALUE SPACE.
007900 01  WS-PORTFOLIO-TOTALS-PRT REDEFINES WS-PORTFOLIO-TOTALS.
008000     05  FILLER                    PIC X(4).
008100     05  WS-PT-PRINT-AREA          PIC X(56).
008200 
008300*-----------------------------------------------------------------
008400*  PER-ACCOUNT-TYPE TABLE - FIXED THREE ENTRIES, ONE PER TYPE
008500*  KNOWN TO THE SHOP (SAVINGS, CHECKING, FIXED_DEPOSIT).
008600*-----------------------------------------------------------------
008700 01  WS-TYPE-TABLE.
008800     05  WS-TYPE-ENTRY OCCURS 3 TIMES INDEXED BY WS-TYPE-IX.
008900         10  WS-TY-NAME            PIC X(13).
009000         10  WS-TY-COUNT           PIC 9(8) COMP.
009100         10  WS-TY-TOTAL           PIC S9(13)V99.
009200     05  FILLER                    PIC X(1) VALUE SPACE.
009300 01  WS-TYPE-TABLE-ALT REDEFINES WS-TYPE-TABLE.
009400     05  WS-TYPE-ENTRY-ALT OCCURS 3 TIMES.
009500         10  WS-TYT-KEY-AREA       PIC X(25).
009600     05  FILLER                    PIC X(1) VALUE SPACE.
009700 
009800 77  WS-SRCH-IX                    PIC 9(4) COMP.
009900 77  WS-FOUND-SW                   PIC X(1).
010000     88  WS-TYPE-FOUND             VALUE "Y".
010100     88  WS-TYPE-NOT-FOUND         VALUE "N".
010200 
010300 01  WS-ACCEPT-DATE                PIC 9(6).
010400 01  WS-ACCEPT-DATE-X REDEFINES WS-ACCEPT-DATE.
010500     05  WS-AD-YY                  PIC 9(2).
010600     05  WS-AD-MM                  PIC 9(2).
010700     05  WS-AD-DD                  PIC 9(2).
010800 77  WS-CENTURY                    PIC 9(2).
010900 
011000 01  WS-HEADING-1.
011100     05  FILLER   PIC X(38) VALUE
011200         "UNIZARBANK LEDGER - ACCOUNT STATISTICS".
011300     05  FILLER   PIC X(94) VALUE SPACES.
011400 
011500 01  WS-TOTALS-LINE-1.
011600     05  FILLER                    PIC X(18) VALUE
011700         "TOTAL ACCOUNTS:   ".
011800     05  TL1-COUNT                 PIC ZZZ,ZZ9.
011900     05  FILLER                    PIC X(107) VALUE SPACES.
012000 
012100 01  WS-AMOUNT-LINE.
012200     05  AL-TAG                    PIC X(22).
012300     05  AL-AMOUNT                 PIC ---,---,---,--9.99.
012400     05  FILLER                    PIC X(89) VALUE SPACES.
012500 
012600 01  WS-STATUS-LINE.
012700     05  FILLER                    PIC X(30) VALUE
012800         "ACTIVE/INACTIVE/FROZEN COUNT:".
012900     05  SL-ACTIVE                 PIC ZZZ,ZZ9.
013000     05  FILLER                    PIC X(1) VALUE "/".
013100     05  SL-INACTIVE               PIC ZZZ,ZZ9.
013200     05  FILLER                    PIC X(1) VALUE "/".
013300     05  SL-FROZEN                 PIC ZZZ,ZZ9.
013400     05  FILLER                    PIC X(90) VALUE SPACES.
013500 
013600 01  WS-TYPE-LINE.
013700     05  TYL-NAME                  PIC X(13).
013800     05  FILLER                    PIC X(2) VALUE SPACES.
013900     05  TYL-COUNT                 PIC ZZZ,ZZ9.
014000     05  FILLER                    PIC X(2) VALUE SPACES.
014100     05  TYL-TOTAL                 PIC ---,---,---,--9.99.
014200     05  FILLER                    PIC X(92) VALUE SPACES.
014300 
014400 PROCEDURE DIVISION.
014500 0000-MAINLINE.
014600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
014700     PERFORM 2000-READ-ACCOUNT THRU 2000-EXIT
014800         UNTIL WS-EOF-ACCT.
014900     PERFORM 3000-COMPUTE-AVERAGE THRU 3000-EXIT.
015000     PERFORM 4000-PRINT-REPORT THRU 4000-EXIT.
015100     PERFORM 9000-TERMINATE THRU 9000-EXIT.
015200     STOP RUN.
015300 
015400 1000-INITIALIZE.
015500     ACCEPT WS-ACCEPT-DATE FROM DATE.
015600     IF WS-AD-YY < 50
015700         MOVE 20 TO WS-CENTURY
015800     ELSE
015900         MOVE 19 TO WS-CENTURY
016000     END-IF.
016100     STRING WS-CENTURY WS-AD-YY WS-AD-MM WS-AD-DD
016200         DELIMITED BY SIZE INTO WK-RUN-DATE-ONLY.
016300     OPEN INPUT  ACCOUNT-MASTER-IN
016400          OUTPUT STATS-REPORT.
016500     IF FS-ACCT-IN NOT = "00" OR FS-RPT NOT = "00"
016600         DISPLAY "BANK02 - OPEN FAILED - CHECK FILE STATUSES"
016700         MOVE HIGH-VALUES TO WS-EOF-SW
016800         GO TO 1000-EXIT
016900     END-IF.
017000     WRITE RP-REPORT-LINE FROM WS-HEADING-1.
017100     MOVE ZERO TO WS-TOTAL-ACCOUNTS WS-SUM-BALANCE
017200         WS-MAX-BALANCE WS-MIN-BALANCE WS-AVG-BALANCE
017300         WS-CNT-ACTIVE WS-CNT-INACTIVE WS-CNT-FROZEN.
017400     MOVE "SAVINGS"       TO WS-TY-NAME (1).
017500     MOVE "CHECKING"      TO WS-TY-NAME (2).
017600     MOVE "FIXED_DEPOSIT" TO WS-TY-NAME (3).
017700     MOVE ZERO TO WS-TY-COUNT (1) WS-TY-COUNT (2) WS-TY-COUNT (3)
017800         WS-TY-TOTAL (1) WS-TY-TOTAL (2) WS-TY-TOTAL (3).
017900 1000-EXIT.
018000     EXIT.
018100 
018200 2000-READ-ACCOUNT.
018300     READ ACCOUNT-MASTER-IN
018400         AT END
018500             MOVE "Y" TO WS-EOF-SW
018600             GO TO 2000-EXIT
018700     END-READ.
018800     ADD 1 TO WS-TOTAL-ACCOUNTS.
018900     ADD AM-ACCT-BALANCE TO WS-SUM-BALANCE.
019000 
019100     IF WS-TOTAL-ACCOUNTS = 1
019200         MOVE AM-ACCT-BALANCE TO WS-MAX-BALANCE
019300         MOVE AM-ACCT-BALANCE TO WS-MIN-BALANCE
019400     ELSE
019500         IF AM-ACCT-BALANCE > WS-MAX-BALANCE
019600             MOVE AM-ACCT-BALANCE TO WS-MAX-BALANCE
019700         END-IF
019800         IF AM-ACCT-BALANCE < WS-MIN-BALANCE
019900             MOVE AM-ACCT-BALANCE TO WS-MIN-BALANCE
020000         END-IF
020100     END-IF.
020200 
020300     EVALUATE TRUE
020400         WHEN AM-STATUS-ACTIVE
020500             ADD 1 TO WS-CNT-ACTIVE
020600         WHEN AM-STATUS-INACTIVE
020700             ADD 1 TO WS-CNT-INACTIVE
020800         WHEN AM-STATUS-FROZEN
020900             ADD 1 TO WS-CNT-FROZEN
021000         WHEN OTHER
021100             CONTINUE
021200     END-EVALUATE.
021300 
021400     PERFORM 2500-ACCUMULATE-BY-TYPE THRU 2500-EXIT.
021500     GO TO 2000-EXIT.
021600 2000-EXIT.
021700     EXIT.
021800 
021900 2500-ACCUMULATE-BY-TYPE.
022000     MOVE "N" TO WS-FOUND-SW.
022100     SET WS-TYPE-IX TO 1.
022200 2500-SEARCH-LOOP.
022300     IF WS-TYPE-IX > 3
022400         GO TO 2500-EXIT
022500     END-IF.
022600     IF WS-TY-NAME (WS-TYPE-IX) = AM-ACCT-TYPE
022700         ADD 1 TO WS-TY-COUNT (WS-TYPE-IX)
022800         ADD AM-ACCT-BALANCE TO WS-TY-TOTAL (WS-TYPE-IX)
022900         GO TO 2500-EXIT
023000     END-IF.
023100     SET WS-TYPE-IX UP BY 1.
023200     GO TO 2500-SEARCH-LOOP.
023300 2500-EXIT.
023400     EXIT.
023500 
023600 3000-COMPUTE-AVERAGE.
023700     IF WS-TOTAL-ACCOUNTS = 0
023800         MOVE ZERO TO WS-AVG-BALANCE
023900     ELSE
024000         COMPUTE WS-AVG-BALANCE ROUNDED =
024100             WS-SUM-BALANCE / WS-TOTAL-ACCOUNTS
024200     END-IF.
024300 3000-EXIT.
024400     EXIT.
024500 
024600 4000-PRINT-REPORT.
024700     MOVE WS-TOTAL-ACCOUNTS TO TL1-COUNT.
024800     MOVE WS-TOTALS-LINE-1 TO RP-REPORT-LINE.
024900     WRITE RP-REPORT-LINE.
025000 
025100     MOVE "TOTAL BALANCE:        " TO AL-TAG.
025200     MOVE WS-SUM-BALANCE TO AL-AMOUNT.
025300     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
025400     WRITE RP-REPORT-LINE.
025500 
025600     MOVE "AVERAGE BALANCE:      " TO AL-TAG.
025700     MOVE WS-AVG-BALANCE TO AL-AMOUNT.
025800     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
025900     WRITE RP-REPORT-LINE.
026000 
026100     MOVE "MAXIMUM BALANCE:      " TO AL-TAG.
026200     MOVE WS-MAX-BALANCE TO AL-AMOUNT.
026300     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
026400     WRITE RP-REPORT-LINE.
026500 
026600     MOVE "MINIMUM BALANCE:      " TO AL-TAG.
026700     MOVE WS-MIN-BALANCE TO AL-AMOUNT.
026800     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
026900     WRITE RP-REPORT-LINE.
027000 
027100     MOVE WS-CNT-ACTIVE   TO SL-ACTIVE.
027200     MOVE WS-CNT-INACTIVE TO SL-INACTIVE.
027300     MOVE WS-CNT-FROZEN   TO SL-FROZEN.
027400     MOVE WS-STATUS-LINE TO RP-REPORT-LINE.
027500     WRITE RP-REPORT-LINE.
027600 
027700     SET WS-TYPE-IX TO 1.
027800 4000-TYPE-LOOP.
027900     IF WS-TYPE-IX > 3
028000         GO TO 4000-EXIT
028100     END-IF.
028200     MOVE WS-TY-NAME (WS-TYPE-IX)  TO TYL-NAME.
028300     MOVE WS-TY-COUNT (WS-TYPE-IX) TO TYL-COUNT.
028400     MOVE WS-TY-TOTAL (WS-TYPE-IX) TO TYL-TOTAL.
028500     MOVE WS-TYPE-LINE TO RP-REPORT-LINE.
028600     WRITE RP-REPORT-LINE.
028700     SET WS-TYPE-IX UP BY 1.
028800     GO TO 4000-TYPE-LOOP.
028900 4000-EXIT.
029000     EXIT.
029100 
029200 9000-TERMINATE.
029300     CLOSE ACCOUNT-MASTER-IN STATS-REPORT.
029400 9000-EXIT.
029500     EXIT.
