000100*****************************************************************
000200*  PROGRAM-ID. BANK04.
000300*  DAILY SUMMARY BUILDER - UNIZARBANK LEDGER SYSTEM
000400*-----------------------------------------------------------------
000500*  SCANS THE TRANSACTION JOURNAL FOR ENTRIES POSTED ON THE RUN
000600*  DATE AND ROLLS THEM UP BY TYPE, THEN READS THE ACCOUNT MASTER
000700*  FOR THE CURRENT SYSTEM BALANCE AND TODAY'S NEW-ACCOUNT COUNT,
000800*  AND PRINTS THE DAILY SUMMARY REPORT.
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  1990-06-04  RSM  ORIGINAL PROGRAM - NIGHTLY CLOSE SUMMARY
001200*                   FOR THE BRANCH RECONCILIATION RUN (REQ 151)
001300*  1991-11-20  RSM  ADDED DEPOSIT/WITHDRAWAL SPLIT
001400*  1993-08-09  DLH  ADDED TRANSFER COUNT/AMOUNT (TRANSFER_OUT
001500*                   LEGS ONLY COUNTED TOWARD THE AMOUNT)
001600*  1995-12-01  DLH  ADDED DISTINCT-ACCOUNT-ACTIVITY COUNT
001700*  1997-04-17  JCT  ADDED SYSTEM BALANCE AND NEW-ACCOUNTS-TODAY
001800*                   FROM THE ACCOUNT MASTER (REQ 233)
001900*  1999-01-25  JCT  Y2K - RUN-DATE CENTURY NOW WINDOWED
002000*                   (00-49 = 20XX, 50-99 = 19XX) BEFORE COMPARE
002100*  2001-08-20  MAR  STANDARDS REVIEW - COUNTERS CONFIRMED COMP,
002200*                   NO LOGIC CHANGE (REQ 273)
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID. BANK04.
002600 AUTHOR. R SANTAMARIA MATEOS.
002700 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
002800 DATE-WRITTEN. 06/04/1990.
002900 DATE-COMPILED.
003000 SECURITY. UNIZARBANK INTERNAL USE ONLY.
003100 
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TRANSACTION-JOURNAL ASSIGN TO TXNJRNL
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS FS-JRNL.
004200 
004300     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS FS-ACCT.
004600 
004700     SELECT SUMMARY-REPORT    ASSIGN TO SUMRPT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-RPT.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  TRANSACTION-JOURNAL
005400     LABEL RECORD STANDARD.
005500 COPY TXNJRNL.
005600 
005700 FD  ACCOUNT-MASTER-IN
005800     LABEL RECORD STANDARD.
005900 COPY ACCTMST.
006000 
006100 FD  SUMMARY-REPORT
006200     LABEL RECORD STANDARD.
006300 01  RP-REPORT-LINE                PIC X(132).
006400 
006500 WORKING-STORAGE SECTION.
006600 COPY RUNDATE.
006700 
006800 01  WS-FILE-STATUSES.
006900     05  FS-JRNL                   PIC X(2).
007000     05  FS-ACCT                   PIC X(2).
007100     05  FS-RPT                    PIC X(2).
007200     05  FILLER                    PIC X(10).
007300 
007400 01  WS-EOF-SWITCHES.
007500     05  WS-EOF-JRNL-SW            PIC X(1) VALUE "N".
007600         88  WS-EOF-JRNL           VALUE "Y".
007700     05  WS-EOF-ACCT-SW            PIC X(1) VALUE "N".
007800         88  WS-EOF-ACCT           VALUE "Y".
007900     05  FILLER                    PIC X(1) VALUE SPACE.
008000 
008100 01  WS-ACCEPT-DATE                PIC 9(6).
008200 01  WS-ACCEPT-DATE-X REDEFINES WS-ACCEPT-DATE.
008300     05  WS-AD-YY                  PIC 9(2).
008400     05  WS-AD-MM                  PIC 9(2).
008500     05  WS-AD-DD                  PIC 9(2).
008600 77  WS-CENTURY                    PIC 9(2).
008700 
008800*-----------------------------------------------------------------
008900*  SMALL TABLE OF DISTINCT ACCOUNT IDS SEEN IN TODAY'S JOURNAL -
009000*  LINEAR SEARCH IS ACCEPTABLE, A DAY'S ACTIVITY IS A SMALL SET.
009100*-----------------------------------------------------------------
009200 01  WS-SEEN-TABLE.
009300     05  WS-SEEN-ENTRY OCCURS 5000 TIMES INDEXED BY WS-SEEN-IX.
009400         10  WS-SEEN-ACCT-ID       PIC 9(10).
009500     05  FILLER                    PIC X(1) VALUE SPACE.
009600 01  WS-SEEN-TABLE-ALT REDEFINES WS-SEEN-TABLE.
009700     05  WS-SEEN-ENTRY-ALT OCCURS 5000 TIMES.
009800         10  WS-SEEN-KEY-AREA      PIC X(10).
009900     05  FILLER                    PIC X(1) VALUE SPACE.
010000 
010100 77  WS-SEEN-COUNT                 PIC 9(8) COMP.
010200 77  WS-SRCH-IX                    PIC 9(8) COMP.
010300 77  WS-FOUND-SW                   PIC X(1).
010400     88  WS-ALREADY-SEEN           VALUE "Y".
010500     88  WS-NOT-SEEN               VALUE "N".
010600 
010700 01  WS-SUMMARY-TOTALS.
010800     05  WS-TOTAL-COUNT            PIC 9(8) COMP.
010900     05  WS-TOTAL-AMOUNT           PIC S9(13)V99.
011000     05  WS-DEPOSIT-COUNT          PIC 9(8) COMP.
011100     05  WS-DEPOSIT-AMOUNT         PIC S9(13)V99.
011200     05  WS-WITHDRAW-COUNT         PIC 9(8) COMP.
011300     05  WS-WITHDRAW-AMOUNT        PIC S9(13)V99.
011400     05  WS-TRANSFER-LEG-COUNT     PIC 9(8) COMP.
011500     05  WS-TRANSFER-COUNT         PIC 9(8) COMP.
011600     05  WS-TRANSFER-AMOUNT        PIC S9(13)V99.
011700     05  WS-NEW-ACCOUNTS-TODAY     PIC 9(8) COMP.
011800     05  WS-SYSTEM-BALANCE         PIC S9(13)V99.
011900     05  FILLER                    PIC X(1) VALUE SPACE.
012000 01  WS-SUMMARY-TOTALS-PRT REDEFINES WS-SUMMARY-TOTALS.
012100     05  FILLER                    PIC X(36).
012200     05  WS-ST-PRINT-AREA          PIC X(40).
012300 
012400 01  WS-HEADING-1.
012500     05  FILLER   PIC X(35) VALUE
012600         "UNIZARBANK LEDGER - DAILY SUMMARY".
012700     05  FILLER   PIC X(97) VALUE SPACES.
012800 
012900 01  WS-DATE-LINE.
013000     05  FILLER                    PIC X(12) VALUE
013100         "RUN DATE:   ".
013200     05  DTL-DATE                  PIC 9(8).
013300     05  FILLER                    PIC X(112) VALUE SPACES.
013400 
013500 01  WS-COUNT-AMOUNT-LINE.
013600     05  CAL-TAG                   PIC X(22).
013700     05  CAL-COUNT                 PIC ZZZ,ZZ9.
013800     05  FILLER                    PIC X(2) VALUE SPACES.
013900     05  CAL-AMOUNT                PIC ---,---,---,--9.99.
014000     05  FILLER                    PIC X(79) VALUE SPACES.
014100 
014200 01  WS-COUNT-ONLY-LINE.
014300     05  COL-TAG                   PIC X(30).
014400     05  COL-COUNT                 PIC ZZZ,ZZ9.
014500     05  FILLER                    PIC X(96) VALUE SPACES.
014600 
014700 PROCEDURE DIVISION.
014800 0000-MAINLINE.
014900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
015000     PERFORM 2000-SCAN-JOURNAL THRU 2000-EXIT
015100         UNTIL WS-EOF-JRNL.
015200     PERFORM 3000-SCAN-ACCOUNT-MASTER THRU 3000-EXIT
015300         UNTIL WS-EOF-ACCT.
015400     PERFORM 4000-PRINT-SUMMARY THRU 4000-EXIT.
015500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
015600     STOP RUN.
015700 
015800 1000-INITIALIZE.
015900     ACCEPT WS-ACCEPT-DATE FROM DATE.
016000     IF WS-AD-YY < 50
016100         MOVE 20 TO WS-CENTURY
016200     ELSE
016300         MOVE 19 TO WS-CENTURY
016400     END-IF.
016500     STRING WS-CENTURY WS-AD-YY WS-AD-MM WS-AD-DD
016600         DELIMITED BY SIZE INTO WK-RUN-DATE-ONLY.
016700     OPEN INPUT  TRANSACTION-JOURNAL
016800                 ACCOUNT-MASTER-IN
016900          OUTPUT SUMMARY-REPORT.
017000     IF FS-JRNL NOT = "00" OR FS-ACCT NOT = "00"
017100             OR FS-RPT NOT = "00"
017200         DISPLAY "BANK04 - OPEN FAILED - CHECK FILE STATUSES"
017300         MOVE HIGH-VALUES TO WS-EOF-JRNL-SW
017400         MOVE HIGH-VALUES TO WS-EOF-ACCT-SW
017500         GO TO 1000-EXIT
017600     END-IF.
017700     WRITE RP-REPORT-LINE FROM WS-HEADING-1.
017800     MOVE ZERO TO WS-TOTAL-COUNT WS-TOTAL-AMOUNT
017900         WS-DEPOSIT-COUNT WS-DEPOSIT-AMOUNT
018000         WS-WITHDRAW-COUNT WS-WITHDRAW-AMOUNT
018100         WS-TRANSFER-LEG-COUNT WS-TRANSFER-COUNT
018200         WS-TRANSFER-AMOUNT WS-NEW-ACCOUNTS-TODAY
018300         WS-SYSTEM-BALANCE WS-SEEN-COUNT.
018400 1000-EXIT.
018500     EXIT.
018600 
018700 2000-SCAN-JOURNAL.
018800     READ TRANSACTION-JOURNAL
018900         AT END
019000             MOVE "Y" TO WS-EOF-JRNL-SW
019100             GO TO 2000-EXIT
019200     END-READ.
019300     IF TJ-TXN-DATE NOT = WK-RUN-DATE-ONLY
019400         GO TO 2000-EXIT
019500     END-IF.
019600 
019700     ADD 1 TO WS-TOTAL-COUNT.
019800     ADD TJ-TXN-AMOUNT TO WS-TOTAL-AMOUNT.
019900 
020000     EVALUATE TRUE
020100         WHEN TJ-TYPE-DEPOSIT
020200             ADD 1 TO WS-DEPOSIT-COUNT
020300             ADD TJ-TXN-AMOUNT TO WS-DEPOSIT-AMOUNT
020400         WHEN TJ-TYPE-WITHDRAW
020500             ADD 1 TO WS-WITHDRAW-COUNT
020600             ADD TJ-TXN-AMOUNT TO WS-WITHDRAW-AMOUNT
020700         WHEN TJ-TYPE-TRANSFER-OUT
020800             ADD 1 TO WS-TRANSFER-LEG-COUNT
020900             ADD TJ-TXN-AMOUNT TO WS-TRANSFER-AMOUNT
021000         WHEN TJ-TYPE-TRANSFER-IN
021100             ADD 1 TO WS-TRANSFER-LEG-COUNT
021200         WHEN OTHER
021300             CONTINUE
021400     END-EVALUATE.
021500 
021600     PERFORM 2500-MARK-ACCOUNT-SEEN THRU 2500-EXIT.
021700     GO TO 2000-EXIT.
021800 2000-EXIT.
021900     EXIT.
022000 
022100 2500-MARK-ACCOUNT-SEEN.
022200     MOVE "N" TO WS-FOUND-SW.
022300     SET WS-SEEN-IX TO 1.
022400 2500-SEARCH-LOOP.
022500     IF WS-SEEN-IX > WS-SEEN-COUNT
022600         GO TO 2500-ADD-NEW
022700     END-IF.
022800     IF WS-SEEN-ACCT-ID (WS-SEEN-IX) = TJ-TXN-ACCT-ID
022900         MOVE "Y" TO WS-FOUND-SW
023000         GO TO 2500-EXIT
023100     END-IF.
023200     SET WS-SEEN-IX UP BY 1.
023300     GO TO 2500-SEARCH-LOOP.
023400 2500-ADD-NEW.
023500     ADD 1 TO WS-SEEN-COUNT.
023600     SET WS-SEEN-IX TO WS-SEEN-COUNT.
023700     MOVE TJ-TXN-ACCT-ID TO WS-SEEN-ACCT-ID (WS-SEEN-IX).
023800 2500-EXIT.
023900     EXIT.
024000 
024100 3000-SCAN-ACCOUNT-MASTER.
024200     READ ACCOUNT-MASTER-IN
024300         AT END
024400             MOVE "Y" TO WS-EOF-ACCT-SW
024500             GO TO 3000-EXIT
024600     END-READ.
024700     ADD AM-ACCT-BALANCE TO WS-SYSTEM-BALANCE.
024800     IF AM-ACCT-CREATED-DATE = WK-RUN-DATE-ONLY
024900         ADD 1 TO WS-NEW-ACCOUNTS-TODAY
025000     END-IF.
025100     GO TO 3000-EXIT.
025200 3000-EXIT.
025300     EXIT.
025400 
025500 4000-PRINT-SUMMARY.
025600     COMPUTE WS-TRANSFER-COUNT = WS-TRANSFER-LEG-COUNT / 2.
025700 
025800     MOVE WK-RUN-DATE-ONLY TO DTL-DATE.
025900     MOVE WS-DATE-LINE TO RP-REPORT-LINE.
026000     WRITE RP-REPORT-LINE.
026100 
026200     MOVE "TOTAL TRANSACTIONS:  " TO CAL-TAG.
026300     MOVE WS-TOTAL-COUNT  TO CAL-COUNT.
026400     MOVE WS-TOTAL-AMOUNT TO CAL-AMOUNT.
026500     MOVE WS-COUNT-AMOUNT-LINE TO RP-REPORT-LINE.
026600     WRITE RP-REPORT-LINE.
026700 
026800     MOVE "DEPOSITS:            " TO CAL-TAG.
026900     MOVE WS-DEPOSIT-COUNT  TO CAL-COUNT.
027000     MOVE WS-DEPOSIT-AMOUNT TO CAL-AMOUNT.
027100     MOVE WS-COUNT-AMOUNT-LINE TO RP-REPORT-LINE.
027200     WRITE RP-REPORT-LINE.
027300 
027400     MOVE "WITHDRAWALS:         " TO CAL-TAG.
027500     MOVE WS-WITHDRAW-COUNT  TO CAL-COUNT.
027600     MOVE WS-WITHDRAW-AMOUNT TO CAL-AMOUNT.
027700     MOVE WS-COUNT-AMOUNT-LINE TO RP-REPORT-LINE.
027800     WRITE RP-REPORT-LINE.
027900 
028000     MOVE "TRANSFERS:           " TO CAL-TAG.
028100     MOVE WS-TRANSFER-COUNT  TO CAL-COUNT.
028200     MOVE WS-TRANSFER-AMOUNT TO CAL-AMOUNT.
028300     MOVE WS-COUNT-AMOUNT-LINE TO RP-REPORT-LINE.
028400     WRITE RP-REPORT-LINE.
028500 
028600     MOVE "NEW ACCOUNTS TODAY:" TO COL-TAG.
028700     MOVE WS-NEW-ACCOUNTS-TODAY TO COL-COUNT.
028800     MOVE WS-COUNT-ONLY-LINE TO RP-REPORT-LINE.
028900     WRITE RP-REPORT-LINE.
029000 
029100     MOVE "DISTINCT ACTIVE ACCOUNTS:" TO COL-TAG.
029200     MOVE WS-SEEN-COUNT TO COL-COUNT.
029300     MOVE WS-COUNT-ONLY-LINE TO RP-REPORT-LINE.
029400     WRITE RP-REPORT-LINE.
029500 
029600     MOVE "SYSTEM BALANCE:      " TO CAL-TAG.
029700     MOVE ZERO TO CAL-COUNT.
029800     MOVE WS-SYSTEM-BALANCE TO CAL-AMOUNT.
029900     MOVE WS-COUNT-AMOUNT-LINE TO RP-REPORT-LINE.
030000     WRITE RP-REPORT-LINE.
030100 4000-EXIT.
030200     EXIT.
030300 
030400 9000-TERMINATE.
030500     CLOSE TRANSACTION-JOURNAL ACCOUNT-MASTER-IN SUMMARY-REPORT.
030600 9000-EXIT.
030700     EXIT.
