000100*****************************************************************
000200*  PROGRAM-ID. BANK05.
000300*  PERIOD TRANSACTION STATISTICS - UNIZARBANK LEDGER SYSTEM
000400*-----------------------------------------------------------------
000500*  READS A ONE-RECORD CONTROL CARD GIVING A START AND END DATE,
000600*  THEN SCANS THE TRANSACTION JOURNAL FOR ENTRIES STRICTLY
000700*  INSIDE THE RANGE AND ROLLS THEM UP BY TYPE, PRINTING THE
000800*  PERIOD STATISTICS LISTING.
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  1991-02-14  RSM  ORIGINAL PROGRAM - MONTH-END MOVEMENT REVIEW
001200*                   REPLACES THE OLD SCREEN-BASED BROWSE (REQ 159)
001300*  1992-07-22  RSM  ADDED PER-TYPE COUNT/TOTAL BREAKDOWN
001400*  1994-09-05  DLH  ADDED LARGEST/SMALLEST AMOUNT TRACKING
001500*  1996-01-30  JCT  DATE RANGE TEST MADE STRICTLY EXCLUSIVE ON
001600*                   BOTH ENDS TO MATCH THE AUDIT DEPARTMENT'S
001700*                   MONTH-END CUT (REQ 241) - CALLER PASSES THE
001800*                   DAY BEFORE THE FIRST AND AFTER THE LAST DAY
001900*                   WANTED
002000*  1999-02-02  JCT  Y2K - CONTROL CARD DATES REVIEWED, BOTH
002100*                   CARRY FULL 4-DIGIT YEARS, NO CHANGE REQUIRED
002200*  2002-02-11  DLH  STANDARDS REVIEW - COUNTERS CONFIRMED COMP,
002300*                   NO LOGIC CHANGE (REQ 275)
002400*****************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID. BANK05.
002700 AUTHOR. R SANTAMARIA MATEOS.
002800 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
002900 DATE-WRITTEN. 02/14/1991.
003000 DATE-COMPILED.
003100 SECURITY. UNIZARBANK INTERNAL USE ONLY.
003200 
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PERIOD-CONTROL-CARD ASSIGN TO PERCTL
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS FS-CTL.
004300 
004400     SELECT TRANSACTION-JOURNAL ASSIGN TO TXNJRNL
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS FS-JRNL.
004700 
004800     SELECT PERIOD-REPORT      ASSIGN TO PERRPT
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-RPT.
005100 
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  PERIOD-CONTROL-CARD
005500     LABEL RECORD STANDARD.
005600 01  CC-CONTROL-CARD.
005700     05  CC-START-DATE             PIC 9(8).
005800     05  CC-END-DATE               PIC 9(8).
005900     05  FILLER                    PIC X(64).
006000 01  CC-CONTROL-CARD-ALT REDEFINES CC-CONTROL-CARD.
006100     05  CC-CARD-KEY-AREA          PIC X(16).
006200     05  FILLER                    PIC X(64).
006300 
006400 FD  TRANSACTION-JOURNAL
006500     LABEL RECORD STANDARD.
006600 COPY TXNJRNL.
006700 
006800 FD  PERIOD-REPORT
006900     LABEL RECORD STANDARD.
007000 01  RP-REPORT-LINE                PIC X(132).
007100 
007200 WORKING-STORAGE SECTION.
007300 01  WS-FILE-STATUSES.
007400     05  FS-CTL                    PIC X(2).
007500     05  FS-JRNL                   PIC X(2).
007600     05  FS-RPT                    PIC X(2).
007700     05  FILLER                    PIC X(10).
007800 
007900 77  WS-EOF-SW                     PIC X(1) VALUE "N".
008000     88  WS-EOF-JRNL               VALUE "Y".
008100 
008200 01  WS-PERIOD-DATES.
008300     05  WS-START-DATE             PIC 9(8).
008400     05  WS-END-DATE               PIC 9(8).
008500     05  FILLER                    PIC X(1) VALUE SPACE.
008600 01  WS-PERIOD-DATES-ALT REDEFINES WS-PERIOD-DATES.
008700     05  WS-PD-KEY-AREA            PIC X(16).
008800     05  FILLER                    PIC X(1) VALUE SPACE.
008900 
009000 01  WS-PERIOD-TOTALS.
009100     05  WS-TOTAL-COUNT            PIC 9(8) COMP.
009200     05  WS-TOTAL-AMOUNT           PIC S9(13)V99.
009300     05  WS-AVERAGE-AMOUNT         PIC S9(13)V99.
009400     05  WS-LARGEST-AMOUNT         PIC S9(13)V99.
009500     05  WS-SMALLEST-AMOUNT        PIC S9(13)V99.
009600     05  WS-DEPOSIT-COUNT          PIC 9(8) COMP.
009700     05  WS-DEPOSIT-AMOUNT         PIC S9(13)V99.
009800     05  WS-WITHDRAW-COUNT         PIC 9(8) COMP.
009900     05  WS-WITHDRAW-AMOUNT        PIC S9(13)V99.
010000     05  WS-TRANSFER-OUT-COUNT     PIC 9(8) COMP.
010100     05  WS-TRANSFER-OUT-AMOUNT    PIC S9(13)V99.
010200     05  FILLER                    PIC X(1) VALUE SPACE.
010300 01  WS-PERIOD-TOTALS-PRT REDEFINES WS-PERIOD-TOTALS.
010400     05  FILLER                    PIC X(44).
010500     05  WS-PT-PRINT-AREA          PIC X(44).
010600 
010700 01  WS-HEADING-1.
010800     05  FILLER   PIC X(38) VALUE
010900         "UNIZARBANK LEDGER - PERIOD STATISTICS".
011000     05  FILLER   PIC X(94) VALUE SPACES.
011100 
011200 01  WS-RANGE-LINE.
011300     05  FILLER                    PIC X(13) VALUE
011400         "PERIOD RANGE:".
011500     05  RGL-START                 PIC 9(8).
011600     05  FILLER                    PIC X(3) VALUE " TO".
011700     05  RGL-END                   PIC 9(8).
011800     05  FILLER                    PIC X(100) VALUE SPACES.
011900 
012000 01  WS-COUNT-AMOUNT-LINE.
012100     05  CAL-TAG                   PIC X(22).
012200     05  CAL-COUNT                 PIC ZZZ,ZZ9.
012300     05  FILLER                    PIC X(2) VALUE SPACES.
012400     05  CAL-AMOUNT                PIC ---,---,---,--9.99.
012500     05  FILLER                    PIC X(79) VALUE SPACES.
012600 
012700 01  WS-AMOUNT-LINE.
012800     05  AL-TAG                    PIC X(22).
012900     05  AL-AMOUNT                 PIC ---,---,---,--9.99.
013000     05  FILLER                    PIC X(89) VALUE SPACES.
013100 
013200 PROCEDURE DIVISION.
013300 0000-MAINLINE.
013400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
013500     PERFORM 2000-SCAN-JOURNAL THRU 2000-EXIT
013600         UNTIL WS-EOF-JRNL.
013700     PERFORM 3000-COMPUTE-AVERAGE THRU 3000-EXIT.
013800     PERFORM 4000-PRINT-SUMMARY THRU 4000-EXIT.
013900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
014000     STOP RUN.
014100 
014200 1000-INITIALIZE.
014300     OPEN INPUT  PERIOD-CONTROL-CARD
014400                 TRANSACTION-JOURNAL
014500          OUTPUT PERIOD-REPORT.
014600     IF FS-CTL NOT = "00" OR FS-JRNL NOT = "00"
014700             OR FS-RPT NOT = "00"
014800         DISPLAY "BANK05 - OPEN FAILED - CHECK FILE STATUSES"
014900         MOVE HIGH-VALUES TO WS-EOF-SW
015000         GO TO 1000-EXIT
015100     END-IF.
015200     READ PERIOD-CONTROL-CARD
015300         AT END
015400             DISPLAY "BANK05 - NO CONTROL CARD SUPPLIED"
015500             MOVE HIGH-VALUES TO WS-EOF-SW
015600             GO TO 1000-EXIT
015700     END-READ.
015800     MOVE CC-START-DATE TO WS-START-DATE.
015900     MOVE CC-END-DATE   TO WS-END-DATE.
016000     WRITE RP-REPORT-LINE FROM WS-HEADING-1.
016100     MOVE ZERO TO WS-TOTAL-COUNT WS-TOTAL-AMOUNT
016200         WS-AVERAGE-AMOUNT WS-LARGEST-AMOUNT WS-SMALLEST-AMOUNT
016300         WS-DEPOSIT-COUNT WS-DEPOSIT-AMOUNT
016400         WS-WITHDRAW-COUNT WS-WITHDRAW-AMOUNT
016500         WS-TRANSFER-OUT-COUNT WS-TRANSFER-OUT-AMOUNT.
016600 1000-EXIT.
016700     EXIT.
016800 
016900 2000-SCAN-JOURNAL.
017000     READ TRANSACTION-JOURNAL
017100         AT END
017200             MOVE "Y" TO WS-EOF-SW
017300             GO TO 2000-EXIT
017400     END-READ.
017500     IF TJ-TXN-DATE NOT > WS-START-DATE
017600         GO TO 2000-EXIT
017700     END-IF.
017800     IF TJ-TXN-DATE NOT < WS-END-DATE
017900         GO TO 2000-EXIT
018000     END-IF.
018100 
018200     ADD 1 TO WS-TOTAL-COUNT.
018300     ADD TJ-TXN-AMOUNT TO WS-TOTAL-AMOUNT.
018400 
018500     IF WS-TOTAL-COUNT = 1
018600         MOVE TJ-TXN-AMOUNT TO WS-LARGEST-AMOUNT
018700         MOVE TJ-TXN-AMOUNT TO WS-SMALLEST-AMOUNT
018800     ELSE
018900         IF TJ-TXN-AMOUNT > WS-LARGEST-AMOUNT
019000             MOVE TJ-TXN-AMOUNT TO WS-LARGEST-AMOUNT
019100         END-IF
019200         IF TJ-TXN-AMOUNT < WS-SMALLEST-AMOUNT
019300             MOVE TJ-TXN-AMOUNT TO WS-SMALLEST-AMOUNT
019400         END-IF
019500     END-IF.
019600 
019700     EVALUATE TRUE
019800         WHEN TJ-TYPE-DEPOSIT
019900             ADD 1 TO WS-DEPOSIT-COUNT
020000             ADD TJ-TXN-AMOUNT TO WS-DEPOSIT-AMOUNT
020100         WHEN TJ-TYPE-WITHDRAW
020200             ADD 1 TO WS-WITHDRAW-COUNT
020300             ADD TJ-TXN-AMOUNT TO WS-WITHDRAW-AMOUNT
020400         WHEN TJ-TYPE-TRANSFER-OUT
020500             ADD 1 TO WS-TRANSFER-OUT-COUNT
020600             ADD TJ-TXN-AMOUNT TO WS-TRANSFER-OUT-AMOUNT
020700         WHEN OTHER
020800             CONTINUE
020900     END-EVALUATE.
021000     GO TO 2000-EXIT.
021100 2000-EXIT.
021200     EXIT.
021300 
021400 3000-COMPUTE-AVERAGE.
021500     IF WS-TOTAL-COUNT = 0
021600         MOVE ZERO TO WS-AVERAGE-AMOUNT
021700                       WS-LARGEST-AMOUNT WS-SMALLEST-AMOUNT
021800     ELSE
021900         COMPUTE WS-AVERAGE-AMOUNT ROUNDED =
022000             WS-TOTAL-AMOUNT / WS-TOTAL-COUNT
022100     END-IF.
022200 3000-EXIT.
022300     EXIT.
022400 
022500 4000-PRINT-SUMMARY.
022600     MOVE WS-START-DATE TO RGL-START.
022700     MOVE WS-END-DATE   TO RGL-END.
022800     MOVE WS-RANGE-LINE TO RP-REPORT-LINE.
022900     WRITE RP-REPORT-LINE.
023000 
023100     MOVE "TOTAL TRANSACTIONS:  " TO CAL-TAG.
023200     MOVE WS-TOTAL-COUNT  TO CAL-COUNT.
023300     MOVE WS-TOTAL-AMOUNT TO CAL-AMOUNT.
023400     MOVE WS-COUNT-AMOUNT-LINE TO RP-REPORT-LINE.
023500     WRITE RP-REPORT-LINE.
023600 
023700     MOVE "DEPOSITS:            " TO CAL-TAG.
023800     MOVE WS-DEPOSIT-COUNT  TO CAL-COUNT.
023900     MOVE WS-DEPOSIT-AMOUNT TO CAL-AMOUNT.
024000     MOVE WS-COUNT-AMOUNT-LINE TO RP-REPORT-LINE.
024100     WRITE RP-REPORT-LINE.
024200 
024300     MOVE "WITHDRAWALS:         " TO CAL-TAG.
024400     MOVE WS-WITHDRAW-COUNT  TO CAL-COUNT.
024500     MOVE WS-WITHDRAW-AMOUNT TO CAL-AMOUNT.
024600     MOVE WS-COUNT-AMOUNT-LINE TO RP-REPORT-LINE.
024700     WRITE RP-REPORT-LINE.
024800 
024900     MOVE "TRANSFERS OUT:       " TO CAL-TAG.
025000     MOVE WS-TRANSFER-OUT-COUNT  TO CAL-COUNT.
025100     MOVE WS-TRANSFER-OUT-AMOUNT TO CAL-AMOUNT.
025200     MOVE WS-COUNT-AMOUNT-LINE TO RP-REPORT-LINE.
025300     WRITE RP-REPORT-LINE.
025400 
025500     MOVE "AVERAGE AMOUNT:       " TO AL-TAG.
025600     MOVE WS-AVERAGE-AMOUNT TO AL-AMOUNT.
025700     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
025800     WRITE RP-REPORT-LINE.
025900 
026000     MOVE "LARGEST AMOUNT:       " TO AL-TAG.
026100     MOVE WS-LARGEST-AMOUNT TO AL-AMOUNT.
026200     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
026300     WRITE RP-REPORT-LINE.
026400 
026500     MOVE "SMALLEST AMOUNT:      " TO AL-TAG.
026600     MOVE WS-SMALLEST-AMOUNT TO AL-AMOUNT.
026700     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
026800     WRITE RP-REPORT-LINE.
026900 4000-EXIT.
027000     EXIT.
027100 
027200 9000-TERMINATE.
027300     CLOSE PERIOD-CONTROL-CARD TRANSACTION-JOURNAL PERIOD-REPORT.
027400 9000-EXIT.
027500     EXIT.
