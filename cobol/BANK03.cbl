000100*****************************************************************
000200*  PROGRAM-ID. BANK03.
000300*  INTEREST CALCULATOR - UNIZARBANK LEDGER SYSTEM
000400*-----------------------------------------------------------------
000500*  READS A FILE OF INTEREST REQUESTS (PRINCIPAL, RATE, TIME AND
000600*  COMPOUNDING FREQUENCY) AND WRITES SIMPLE INTEREST, COMPOUND
000700*  INTEREST AND MATURITY AMOUNT FOR EACH, FOR SAVINGS AND FIXED
000800*  DEPOSIT PRODUCT PRICING.
000900*-----------------------------------------------------------------
001000*  CHANGE LOG
001100*  1989-08-30  RSM  ORIGINAL PROGRAM - TERM DEPOSIT PRICING
001200*                   FOR THE NEW FIXED-DEPOSIT PRODUCT (REQ 140)
001300*  1990-02-27  RSM  ADDED COMPOUND INTEREST (SIMPLE INTEREST WAS
001400*                   THE ONLY FORMULA IN THE FIRST RELEASE)
001500*  1992-10-06  RSM  PERIOD RATE NOW CARRIED AT 10 DECIMALS
001600*                   BEFORE ROUNDING THE MATURITY AMOUNT (REQ 162)
001700*  1995-03-14  DLH  TIME-IN-YEARS TRUNCATED TO A WHOLE NUMBER OF
001800*                   YEARS WHEN COUNTING COMPOUNDING PERIODS - A
001900*                   PARTIAL YEAR NO LONGER COMPOUNDS (REQ 221)
002000*  1999-01-19  JCT  Y2K - REVIEWED, PROGRAM CARRIES NO DATE
002100*                   FIELDS, NO CHANGE REQUIRED
002200*  2001-05-15  MAR  PERIOD RATE COMPUTE NOW ROUNDS - WAS ONLY
002300*                   TRUNCATING THE 10TH DECIMAL, AUDIT TURNED UP
002400*                   A PENNY DRIFT ON LONG-TERM DEPOSITS (REQ 271)
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. BANK03.
002800 AUTHOR. R SANTAMARIA MATEOS.
002900 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
003000 DATE-WRITTEN. 08/30/1989.
003100 DATE-COMPILED.
003200 SECURITY. UNIZARBANK INTERNAL USE ONLY.
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT INTEREST-REQUESTS ASSIGN TO INTRIN
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS FS-INTR.
004400 
004500     SELECT INTEREST-REPORT   ASSIGN TO INTRRPT
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-RPT.
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  INTEREST-REQUESTS
005200     LABEL RECORD STANDARD.
005300 COPY INTRREQ.
005400 
005500 FD  INTEREST-REPORT
005600     LABEL RECORD STANDARD.
005700 01  RP-REPORT-LINE                PIC X(132).
005800 
005900 WORKING-STORAGE SECTION.
006000 01  WS-FILE-STATUSES.
006100     05  FS-INTR                   PIC X(2).
006200     05  FS-RPT                    PIC X(2).
006300     05  FILLER                    PIC X(10).
006400 
006500 77  WS-EOF-SW                     PIC X(1) VALUE "N".
006600     88  WS-EOF-INTR                VALUE "Y".
006700 
006800 77  WS-REQUEST-COUNT               PIC 9(8) COMP.
006900 
007000*-----------------------------------------------------------------
007100*  WORKING FIGURES FOR ONE INTEREST REQUEST - THE PERIOD RATE
007200*  IS CARRIED AT 10 DECIMALS PER THE 1992 CHANGE, THE MATURITY
007300*  FACTOR (1+R) RAISED TO THE PERIOD COUNT BY REPEATED COMPUTE.
007400*-----------------------------------------------------------------
007500 01  WS-CALC-AREA.
007600     05  WS-PERIOD-RATE             PIC S9(3)V9(10).
007700     05  WS-PERIOD-COUNT            PIC 9(5) COMP.
007800     05  WS-YEARS-WHOLE             PIC 9(5) COMP.
007900     05  WS-MATURITY-FACTOR         PIC S9(9)V9(10).
008000     05  WS-MATURITY-FACTOR-WORK    PIC S9(9)V9(10).
008100     05  WS-LOOP-IX                 PIC 9(5) COMP.
008200     05  WS-SIMPLE-INTEREST         PIC S9(13)V99.
008300     05  WS-COMPOUND-INTEREST       PIC S9(13)V99.
008400     05  WS-MATURITY-AMOUNT         PIC S9(13)V99.
008500     05  FILLER                    PIC X(1) VALUE SPACE.
008600 01  WS-CALC-AREA-PRT REDEFINES WS-CALC-AREA.
008700     05  FILLER                     PIC X(14).
008800     05  WS-CA-PRINT-AREA           PIC X(51).
008900 
009000 01  WS-RUN-TOTALS.
009100     05  WS-TOTAL-SIMPLE            PIC S9(13)V99.
009200     05  WS-TOTAL-COMPOUND          PIC S9(13)V99.
009300     05  WS-TOTAL-MATURITY          PIC S9(13)V99.
009400     05  FILLER                    PIC X(1) VALUE SPACE.
009500 01  WS-RUN-TOTALS-ALT REDEFINES WS-RUN-TOTALS.
009600     05  WS-RT-KEY-AREA             PIC X(45).
009700     05  FILLER                    PIC X(1) VALUE SPACE.
009800 
009900 01  WS-HEADING-1.
010000     05  FILLER   PIC X(36) VALUE
010100         "UNIZARBANK LEDGER - INTEREST RESULTS".
010200     05  FILLER   PIC X(96) VALUE SPACES.
010300 
010400 01  WS-DETAIL-LINE.
010500     05  DL-PRINCIPAL               PIC ---,---,---,--9.99.
010600     05  FILLER                     PIC X(2) VALUE SPACES.
010700     05  DL-RATE                    PIC ZZ9.9999.
010800     05  FILLER                     PIC X(2) VALUE SPACES.
010900     05  DL-TIME                    PIC ZZ9.99.
011000     05  FILLER                     PIC X(2) VALUE SPACES.
011100     05  DL-FREQ                    PIC ZZ9.
011200     05  FILLER                     PIC X(2) VALUE SPACES.
011300     05  DL-SIMPLE                  PIC ---,---,---,--9.99.
011400     05  FILLER                     PIC X(2) VALUE SPACES.
011500     05  DL-COMPOUND                PIC ---,---,---,--9.99.
011600     05  FILLER                     PIC X(2) VALUE SPACES.
011700     05  DL-MATURITY                PIC ---,---,---,--9.99.
011800     05  FILLER                     PIC X(31) VALUE SPACES.
011900 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE PIC X(132).
012000 
012100 01  WS-AMOUNT-LINE.
012200     05  AL-TAG                     PIC X(22).
012300     05  AL-AMOUNT                  PIC ---,---,---,--9.99.
012400     05  FILLER                     PIC X(89) VALUE SPACES.
012500 
012600 PROCEDURE DIVISION.
012700 0000-MAINLINE.
012800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
012900     PERFORM 2000-PROCESS-REQUEST THRU 2000-EXIT
013000         UNTIL WS-EOF-INTR.
013100     PERFORM 4000-PRINT-TOTALS THRU 4000-EXIT.
013200     PERFORM 9000-TERMINATE THRU 9000-EXIT.
013300     STOP RUN.
013400 
013500 1000-INITIALIZE.
013600     OPEN INPUT  INTEREST-REQUESTS
013700          OUTPUT INTEREST-REPORT.
013800     IF FS-INTR NOT = "00" OR FS-RPT NOT = "00"
013900         DISPLAY "BANK03 - OPEN FAILED - CHECK FILE STATUSES"
014000         MOVE HIGH-VALUES TO WS-EOF-SW
014100         GO TO 1000-EXIT
014200     END-IF.
014300     WRITE RP-REPORT-LINE FROM WS-HEADING-1.
014400     MOVE ZERO TO WS-REQUEST-COUNT
014500         WS-TOTAL-SIMPLE WS-TOTAL-COMPOUND WS-TOTAL-MATURITY.
014600 1000-EXIT.
014700     EXIT.
014800 
014900 2000-PROCESS-REQUEST.
015000     READ INTEREST-REQUESTS
015100         AT END
015200             MOVE "Y" TO WS-EOF-SW
015300             GO TO 2000-EXIT
015400     END-READ.
015500     ADD 1 TO WS-REQUEST-COUNT.
015600 
015700     PERFORM 2100-SIMPLE-INTEREST THRU 2100-EXIT.
015800     PERFORM 2200-COMPOUND-INTEREST THRU 2200-EXIT.
015900 
016000     ADD WS-SIMPLE-INTEREST   TO WS-TOTAL-SIMPLE.
016100     ADD WS-COMPOUND-INTEREST TO WS-TOTAL-COMPOUND.
016200     ADD WS-MATURITY-AMOUNT   TO WS-TOTAL-MATURITY.
016300 
016400     MOVE IR-PRINCIPAL    TO DL-PRINCIPAL.
016500     MOVE IR-RATE         TO DL-RATE.
016600     MOVE IR-TIME-YEARS   TO DL-TIME.
016700     MOVE IR-FREQUENCY    TO DL-FREQ.
016800     MOVE WS-SIMPLE-INTEREST   TO DL-SIMPLE.
016900     MOVE WS-COMPOUND-INTEREST TO DL-COMPOUND.
017000     MOVE WS-MATURITY-AMOUNT   TO DL-MATURITY.
017100     MOVE WS-DETAIL-LINE TO RP-REPORT-LINE.
017200     WRITE RP-REPORT-LINE.
017300     GO TO 2000-EXIT.
017400 2000-EXIT.
017500     EXIT.
017600 
017700*-----------------------------------------------------------------
017800*  SI = P X R X T / 100, ROUNDED TO 2 DECIMALS HALF-UP.
017900*-----------------------------------------------------------------
018000 2100-SIMPLE-INTEREST.
018100     COMPUTE WS-SIMPLE-INTEREST ROUNDED =
018200         IR-PRINCIPAL * IR-RATE * IR-TIME-YEARS / 100.
018300 2100-EXIT.
018400     EXIT.
018500 
018600*-----------------------------------------------------------------
018700*  PERIOD RATE R = RATE / (100 X FREQUENCY), CARRIED AT 10
018800*  DECIMALS.  PERIOD COUNT P = FREQUENCY X WHOLE YEARS - A
018900*  PARTIAL YEAR DOES NOT EARN AN EXTRA COMPOUNDING PERIOD, SO
019000*  T=1.5 YEARS AT A QUARTERLY (N=4) PRODUCT GIVES P=4, NOT 6.
019100*  MATURITY M = P X (1+R) ** P, COMPOUNDED BY REPEATED MULTIPLY
019200*  SINCE THIS SHOP DOES NOT USE INTRINSIC FUNCTIONS.
019300*-----------------------------------------------------------------
019400 2200-COMPOUND-INTEREST.
019500     IF IR-FREQUENCY = ZERO
019600         MOVE ZERO TO WS-COMPOUND-INTEREST WS-MATURITY-AMOUNT
019700         GO TO 2200-EXIT
019800     END-IF.
019900     COMPUTE WS-PERIOD-RATE ROUNDED =
020000         IR-RATE / (100 * IR-FREQUENCY).
020100     MOVE IR-TIME-YEARS TO WS-YEARS-WHOLE.
020200     COMPUTE WS-PERIOD-COUNT = IR-FREQUENCY * WS-YEARS-WHOLE.
020300 
020400     MOVE 1 TO WS-MATURITY-FACTOR.
020500     IF WS-PERIOD-COUNT = ZERO
020600         MOVE IR-PRINCIPAL TO WS-MATURITY-AMOUNT
020700         MOVE ZERO TO WS-COMPOUND-INTEREST
020800         GO TO 2200-EXIT
020900     END-IF.
021000     PERFORM 2210-RAISE-FACTOR THRU 2210-EXIT
021100         VARYING WS-LOOP-IX FROM 1 BY 1
021200         UNTIL WS-LOOP-IX > WS-PERIOD-COUNT.
021300 
021400     COMPUTE WS-MATURITY-AMOUNT ROUNDED =
021500         IR-PRINCIPAL * WS-MATURITY-FACTOR.
021600     COMPUTE WS-COMPOUND-INTEREST =
021700         WS-MATURITY-AMOUNT - IR-PRINCIPAL.
021800 2200-EXIT.
021900     EXIT.
022000 
022100 2210-RAISE-FACTOR.
022200     COMPUTE WS-MATURITY-FACTOR-WORK =
022300         WS-MATURITY-FACTOR * (1 + WS-PERIOD-RATE).
022400     MOVE WS-MATURITY-FACTOR-WORK TO WS-MATURITY-FACTOR.
022500 2210-EXIT.
022600     EXIT.
022700 
022800 4000-PRINT-TOTALS.
022900     MOVE "TOTAL SIMPLE INT:     " TO AL-TAG.
023000     MOVE WS-TOTAL-SIMPLE TO AL-AMOUNT.
023100     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
023200     WRITE RP-REPORT-LINE.
023300 
023400     MOVE "TOTAL COMPOUND INT:   " TO AL-TAG.
023500     MOVE WS-TOTAL-COMPOUND TO AL-AMOUNT.
023600     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
023700     WRITE RP-REPORT-LINE.
023800 
023900     MOVE "TOTAL MATURITY AMT:   " TO AL-TAG.
024000     MOVE WS-TOTAL-MATURITY TO AL-AMOUNT.
024100     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
024200     WRITE RP-REPORT-LINE.
024300 4000-EXIT.
024400     EXIT.
024500 
024600 9000-TERMINATE.
024700     CLOSE INTEREST-REQUESTS INTEREST-REPORT.
024800 9000-EXIT.
024900     EXIT.
