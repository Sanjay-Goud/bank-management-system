000100*****************************************************************
000200*  PROGRAM-ID. BANK01.
000300*  POSTING AND TRANSFER ENGINE - UNIZARBANK LEDGER SYSTEM
000400*-----------------------------------------------------------------
000500*  READS THE ACCOUNT MASTER INTO A WORKING TABLE, APPLIES EACH
000600*  POSTING REQUEST (DEPOSIT/WITHDRAW/TRANSFER) AGAINST IT, WRITES
000700*  A JOURNAL ENTRY PER LEG POSTED, REWRITES THE MASTER AND PRINTS
000800*  THE POSTING CONTROL REPORT.
000900*-----------------------------------------------------------------
001000*  THIS IS THE CENTRAL LEDGER PROGRAM OF THE NIGHTLY RUN.  IT IS
001100*  THE ONLY PROGRAM THAT MAY CHANGE AN ACCOUNT BALANCE - EVERY
001200*  OTHER BANKnn PROGRAM IN THE SUITE ONLY READS THE MASTER OR THE
001300*  JOURNAL THAT THIS PROGRAM WRITES.  IF THIS PROGRAM IS EVER
001400*  RERUN AGAINST THE SAME POSTING-REQUESTS FILE TWICE, BALANCES
001500*  WILL BE APPLIED TWICE - OPERATIONS MUST NOT RESUBMIT A FILE
001600*  THAT HAS ALREADY GONE THROUGH A SUCCESSFUL RUN.
001700*-----------------------------------------------------------------
001800*  CHANGE LOG
001900*  1989-03-14  RSM  ORIGINAL PROGRAM FOR LEDGER REWRITE (REQ 118)
002000*  1989-04-02  RSM  ADDED WITHDRAWAL BALANCE CHECK
002100*  1990-01-09  RSM  ADDED TRANSFER REQUEST TYPE (REQ 131)
002200*  1990-01-22  RSM  TRANSFER NOW VALIDATES BOTH ACCOUNTS ACTIVE
002300*  1991-07-02  RSM  TRANSFER NOW REJECTS A SAME-ACCOUNT REQUEST
002400*  1993-02-18  DLH  REFERENCE NUMBER SHARED ACROSS BOTH TRANSFER
002500*                   LEGS INSTEAD OF ONE PER LEG (REQ 178)
002600*  1994-11-21  JCT  ACCOUNT TABLE SIZE RAISED TO 5000 ENTRIES
002700*  1996-09-30  JCT  FAILED REQUESTS NOW WRITE A JOURNAL ENTRY
002800*                   TOO, STATUS FAILED, INSTEAD OF BEING DROPPED
002900*  1999-01-08  JCT  Y2K - ACCEPT FROM DATE ONLY GIVES A 2-DIGIT
003000*                   YEAR, SO RUN-DATE CENTURY IS NOW WINDOWED
003100*                   (00-49 = 20XX, 50-99 = 19XX) BEFORE STORING
003200*  2002-06-14  MAR  REFERENCE NUMBER NOW BUILT FROM RUN CLOCK
003300*                   PLUS SEQUENCE, NOT JUST SEQUENCE (REQ 266)
003400*  2003-10-27  DLH  ACCOUNT LOOKUP NOW TAKES A SINGLE SEARCH KEY -
003500*                   TRANSFER COULD STOP ON THE WRONG TABLE ROW
003600*                   WHEN THE FROM AND TO NUMBERS BOTH FELL EARLY
003700*                   IN THE TABLE.  WITHDRAWAL TOTAL-WITHDRAWN
003800*                   ACCUMULATOR FIXED - WAS NETTING TO ZERO ON
003900*                   THE CONTROL REPORT (REQ 279)
004000*  2004-08-19  MAR  WS-REF-CTR-DISPLAY WIDENED FROM 2 DIGITS TO
004100*                   8 - ANY RUN OF MORE THAN 99 POSTINGS COULD
004200*                   WRAP THE OLD 2-DIGIT FIELD AND HAND A LATER
004300*                   REQUEST THE SAME REFERENCE NUMBER AS AN
004400*                   EARLIER ONE.  REFERENCE NO LONGER INCLUDES
004500*                   THE RUN CLOCK - THE FULL-WIDTH COUNTER ALONE
004600*                   NOW CARRIES THE UNIQUENESS GUARANTEE (REQ 284)
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900*  STANDARD SIX-PARAGRAPH HEADER REQUIRED ON EVERY PROGRAM IN
005000*  THIS SHOP'S LIBRARY, WHETHER OR NOT THE OPERATOR CONSOLE
005100*  EVER DISPLAYS ANY OF IT.
005200 PROGRAM-ID. BANK01.
005300 AUTHOR. R SANTAMARIA MATEOS.
005400 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
005500 DATE-WRITTEN. 03/14/1989.
005600*  DATE-COMPILED LEFT BLANK - FILLED IN BY THE COMPILER LISTING
005700*  COVER PAGE AT EACH RECOMPILE, NOT MAINTAINED BY HAND.
005800 DATE-COMPILED.
005900 SECURITY. UNIZARBANK INTERNAL USE ONLY.
006000 
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300*  SPECIAL-NAMES - C01 NAMES THE CARRIAGE-CONTROL CHANNEL USED
006400*  TO SKIP TO A NEW PAGE ON THE PRINTER; THIS PROGRAM ONLY
006500*  PRINTS ONE CONTINUOUS CONTROL REPORT SO C01 IS DECLARED BUT
006600*  NOT ACTUALLY REFERENCED IN THE PROCEDURE DIVISION BELOW.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*  ACCOUNT-MASTER-IN IS THE BEGINNING-OF-DAY MASTER, READ ONCE
007300*  IN FULL INTO THE WORKING-STORAGE TABLE BELOW.  UNIZARBANK
007400*  RUNS THIS AS A READ-ENTIRE-FILE-THEN-REWRITE SHOP, NOT AN
007500*  IN-PLACE REWRITE, SO THE OLD AND NEW MASTER ARE TWO
007600*  SEPARATE DATASETS UNDER OPERATOR CONTROL.
007700     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS FS-ACCT-IN.
008000 
008100*  ACCOUNT-MASTER-OUT CARRIES TONIGHT'S POSTED BALANCES - IT
008200*  BECOMES TOMORROW'S ACCOUNT-MASTER-IN ONCE THE OPERATOR
008300*  CONFIRMS THIS RUN COMPLETED CLEAN.
008400     SELECT ACCOUNT-MASTER-OUT ASSIGN TO ACCTOUT
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS FS-ACCT-OUT.
008700 
008800*  POSTING-REQUESTS IS THE INPUT TRANSACTION FILE - ONE RECORD
008900*  PER DEPOSIT, WITHDRAWAL OR TRANSFER REQUESTED SINCE THE
009000*  PREVIOUS RUN.  ORDER ON THIS FILE IS NOT GUARANTEED TO BE
009100*  ACCOUNT-NUMBER SEQUENCE, WHICH IS WHY THE ACCOUNT TABLE
009200*  BELOW IS SEARCHED RATHER THAN MATCHED.
009300     SELECT POSTING-REQUESTS  ASSIGN TO POSTREQ
009400         ORGANIZATION IS SEQUENTIAL
009500         FILE STATUS IS FS-PREQ.
009600 
009700*  TRANSACTION-JOURNAL IS THE OUTPUT AUDIT TRAIL - ONE RECORD
009800*  PER POSTED LEG, PLUS ONE RECORD FOR EVERY REJECTED REQUEST
009900*  (STATUS FAILED) SO THE JOURNAL IS A COMPLETE RECORD OF WHAT
010000*  WAS ATTEMPTED, NOT JUST WHAT WAS ACCEPTED.
010100     SELECT TRANSACTION-JOURNAL ASSIGN TO TXNJRNL
010200         ORGANIZATION IS SEQUENTIAL
010300         FILE STATUS IS FS-JRNL.
010400 
010500*  POSTING-REPORT IS THE PRINTED CONTROL REPORT FOR THE
010600*  OPERATIONS DESK - ONE DETAIL LINE PER REQUEST PLUS THE
010700*  CONTROL TOTALS TRAILER WRITTEN BY 4000-PRINT-CONTROL-TOTALS.
010800     SELECT POSTING-REPORT    ASSIGN TO POSTRPT
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS FS-RPT.
011100 
011200 DATA DIVISION.
011300 FILE SECTION.
011400*  ACCOUNT-MASTER-IN RECORD LAYOUT LIVES IN THE SHARED ACCTMST
011500*  COPYBOOK SO ALL EIGHT BANKnn PROGRAMS AGREE ON ITS SHAPE.
011600 FD  ACCOUNT-MASTER-IN
011700     LABEL RECORD STANDARD.
011800 COPY ACCTMST.
011900 
012000*  OUTPUT MASTER IS CARRIED AS A FLAT X(200) SLOT AND FILLED
012100*  FROM THE SAME AM-ACCOUNT-RECORD GROUP DEFINED BY ACCTMST -
012200*  KEEPS THE FD ITSELF FREE OF A SECOND COPY OF THE LAYOUT.
012300 FD  ACCOUNT-MASTER-OUT
012400     LABEL RECORD STANDARD.
012500 01  AM-OUT-RECORD               PIC X(200).
012600 
012700*  POSTING-REQUESTS LAYOUT IS IN POSTREQ - SHARED WITH NO OTHER
012800*  PROGRAM, SINCE BANK01 IS THE ONLY CONSUMER OF THIS FILE.
012900 FD  POSTING-REQUESTS
013000     LABEL RECORD STANDARD.
013100 COPY POSTREQ.
013200 
013300*  TRANSACTION-JOURNAL LAYOUT IS IN TXNJRNL - BANK01 IS THE
013400*  ONLY WRITER OF THIS FILE BUT BANK04 THROUGH BANK07 ALL READ
013500*  IT BACK, SO THE COPYBOOK IS SHARED ACROSS THOSE PROGRAMS.
013600 FD  TRANSACTION-JOURNAL
013700     LABEL RECORD STANDARD.
013800 COPY TXNJRNL.
013900 
014000*  PRINTER LINE - 132 COLUMNS, STANDARD WIDE-CARRIAGE REPORT
014100*  FORM USED BY EVERY BANKnn REPORT PROGRAM IN THIS SHOP.
014200 FD  POSTING-REPORT
014300     LABEL RECORD STANDARD.
014400 01  RP-REPORT-LINE               PIC X(132).
014500 
014600 WORKING-STORAGE SECTION.
014700*  RUNDATE IS THE SHOP'S COMMON RUN-DATE/RUN-CLOCK COPYBOOK -
014800*  EVERY BATCH PROGRAM THAT STAMPS A RECORD WITH TODAY'S DATE
014900*  OR BUILDS A REFERENCE NUMBER FROM THE CLOCK INCLUDES IT.
015000 COPY RUNDATE.
015100 
015200*  ONE TWO-CHARACTER FILE STATUS PER SELECTED FILE, CHECKED
015300*  AFTER EACH OPEN/READ/WRITE - "00" MEANS SUCCESSFUL.  GROUPED
015400*  TOGETHER SO A DISPLAY OF THE WHOLE GROUP SHOWS ALL FIVE AT
015500*  ONCE IF THE OPERATOR HAS TO DIAGNOSE A BAD OPEN.
015600 01  WS-FILE-STATUSES.
015700*        ONE PER SELECT ABOVE, IN FD ORDER - "00" IS
015800*        SUCCESSFUL, ANYTHING ELSE STOPS THE RUN COLD IN
015900*        1000-INITIALIZE.
016000     05  FS-ACCT-IN               PIC X(2).
016100     05  FS-ACCT-OUT              PIC X(2).
016200     05  FS-PREQ                  PIC X(2).
016300     05  FS-JRNL                  PIC X(2).
016400     05  FS-RPT                   PIC X(2).
016500     05  FILLER                   PIC X(10).
016600 
016700*-----------------------------------------------------------------
016800*  ACCOUNT MASTER TABLE - WHOLE FILE LOADED ASCENDING BY
016900*  AM-ACCT-ID SO EACH POSTING REQUEST CAN LOOK UP EITHER LEG
017000*  BY ACCOUNT NUMBER WITHOUT RE-READING THE MASTER.
017100*  5000 ENTRIES IS THE CURRENT ACCOUNT-BASE CEILING (RAISED
017200*  FROM THE ORIGINAL 1989 SIZE IN 1994, SEE CHANGE LOG) - IF
017300*  UNIZARBANK EVER PASSES 5000 OPEN ACCOUNTS THIS TABLE MUST
017400*  BE WIDENED AGAIN BEFORE THE NEXT ACCOUNT IS OPENED.
017500*-----------------------------------------------------------------
017600 01  WS-ACCOUNT-TABLE.
017700     05  WS-ACCT-ENTRY OCCURS 5000 TIMES
017800             INDEXED BY WS-ACCT-IX.
017900*        MASTER-RECORD FIELDS BELOW MIRROR ACCTMST ONE FOR
018000*        ONE SO THE LOAD AND REWRITE PARAGRAPHS ARE A PLAIN
018100*        FIELD-BY-FIELD MOVE IN EACH DIRECTION.
018200*        SURROGATE KEY ASSIGNED WHEN THE ACCOUNT WAS OPENED -
018300*        NEVER REUSED EVEN IF THE ACCOUNT IS LATER CLOSED.
018400         10  WS-T-ACCT-ID         PIC 9(10).
018500*        THE NUMBER THE CUSTOMER AND TELLER SYSTEM USE - THIS
018600*        IS THE KEY 2500-FIND-BY-ACCT-NUMBER SEARCHES ON.
018700         10  WS-T-ACCT-NUMBER     PIC X(12).
018800*        NAME ON THE ACCOUNT - PRINTED ON STATEMENTS BY
018900*        BANK07 BUT NOT REFERENCED ANYWHERE IN THIS PROGRAM.
019000         10  WS-T-HOLDER-NAME     PIC X(30).
019100*        CHECKING/SAVINGS/MONEY-MARKET ETC - CARRIED THROUGH
019200*        UNTOUCHED, THIS PROGRAM POSTS THE SAME WAY TO EVERY
019300*        ACCOUNT TYPE.
019400         10  WS-T-ACCT-TYPE       PIC X(13).
019500*        THE WORKING BALANCE - THE ONLY FIELD EVERY PARAGRAPH
019600*        IN THIS PROGRAM EXISTS TO MAINTAIN CORRECTLY.
019700         10  WS-T-BALANCE         PIC S9(13)V99.
019800*        "ACTIVE", "FROZEN" OR "CLOSED" - ONLY "ACTIVE"
019900*        ACCOUNTS MAY BE EITHER LEG OF A TRANSFER (SEE
020000*        2200-TRANSFER-REQUEST); DEPOSITS/WITHDRAWALS DO NOT
020100*        RE-CHECK STATUS, ONLY TRANSFER DOES.
020200         10  WS-T-STATUS          PIC X(8).
020300*        OWNING CUSTOMER ID - NOT USED BY THE POSTING LOGIC,
020400*        CARRIED THROUGH SO THE REWRITTEN MASTER STAYS WHOLE.
020500         10  WS-T-USER-ID         PIC 9(10).
020600*        DATE THE ACCOUNT WAS OPENED - CARRIED THROUGH ONLY.
020700         10  WS-T-CREATED-DATE    PIC 9(8).
020800*        STAMPED WITH TODAY'S RUN DATE BY 2100-DEPOSIT-REQUEST
020900*        AND 2300-WRITE-TRANSFER-LEGS WHENEVER THIS ACCOUNT IS
021000*        ACTUALLY POSTED TO DURING THE RUN.
021100         10  WS-T-LAST-TXN-DATE   PIC 9(8).
021200*        DAILY/PER-TRANSACTION LIMITS AND THE RUNNING DAILY
021300*        TOTAL - DEFINED ON THE MASTER FOR THE ONLINE TELLER
021400*        SYSTEM'S USE; THIS BATCH LEDGER DOES NOT ENFORCE THEM
021500*        ITSELF, IT ONLY CARRIES THEM THROUGH UNCHANGED SO THE
021600*        REWRITTEN MASTER MATCHES WHAT CAME IN.
021700         10  WS-T-DAILY-LIMIT     PIC S9(13)V99.
021800         10  WS-T-PER-TXN-LIMIT   PIC S9(13)V99.
021900         10  WS-T-DAILY-TOTAL     PIC S9(13)V99.
022000*        ANNUAL INTEREST RATE - MAINTAINED BY BANK03, READ
022100*        HERE ONLY SO IT ROUND-TRIPS THROUGH THE REWRITE.
022200         10  WS-T-INTEREST-RATE   PIC S9(3)V9(4).
022300*        MINIMUM BALANCE POLICY FOR THE ACCOUNT - ALSO CARRIED
022400*        THROUGH UNCHANGED, NOT ENFORCED BY THIS PROGRAM.
022500         10  WS-T-MIN-BALANCE     PIC S9(13)V99.
022600     05  FILLER                    PIC X(1) VALUE SPACE.
022700*  ALTERNATE VIEW OF THE TABLE AS A FLAT KEY AREA - NOT USED
022800*  BY ANY PARAGRAPH TODAY, CARRIED OVER FROM THE ORIGINAL
022900*  1989 DESIGN WHICH BLOCK-COMPARED TWO TABLE ROWS BY MOVING
023000*  ONE ENTRY'S KEY AREA INTO A SCRATCH FIELD.  LEFT IN PLACE
023100*  SINCE REMOVING A REDEFINES THAT SOME FUTURE MAINTENANCE
023200*  PROGRAMMER MAY STILL BE RELYING ON IS MORE RISK THAN IT IS
023300*  WORTH FOR A FIELD THAT COSTS NO STORAGE OF ITS OWN.
023400 01  WS-ACCOUNT-TABLE-ALT REDEFINES WS-ACCOUNT-TABLE.
023500     05  WS-ACCT-ENTRY-ALT OCCURS 5000 TIMES.
023600         10  WS-TA-KEY-AREA       PIC X(91).
023700     05  FILLER                    PIC X(1) VALUE SPACE.
023800 
023900*  SUBSCRIPT/INDEX HOLDING AREA - WS-SRCH-IX IS SET BY
024000*  2500-FIND-BY-ACCT-NUMBER EVERY TIME IT FINDS A MATCH;
024100*  WS-FROM-IX AND WS-TO-IX ARE THE STABLE COPIES TAKEN RIGHT
024200*  AFTER EACH LOOK-UP SO A SECOND LOOK-UP (THE "TO" SIDE OF A
024300*  TRANSFER) CANNOT OVERWRITE THE FIRST ONE'S RESULT.
024400 01  WS-SUBSCRIPTS.
024500*        HOW MANY ROWS 1100-LOAD-ACCOUNT-MASTER ACTUALLY
024600*        FILLED - EVERY LOOP OVER THE TABLE STOPS HERE, NOT
024700*        AT THE OCCURS 5000 LIMIT.
024800     05  WS-ACCT-COUNT            PIC 9(8) COMP.
024900     05  WS-SRCH-IX               PIC 9(8) COMP.
025000     05  WS-FROM-IX               PIC 9(8) COMP.
025100     05  WS-TO-IX                 PIC 9(8) COMP.
025200     05  FILLER                    PIC X(1) VALUE SPACE.
025300 
025400*  CONTROL TOTALS ACCUMULATED ACROSS THE WHOLE RUN AND PRINTED
025500*  BY 4000-PRINT-CONTROL-TOTALS AT THE END OF THE JOB - THIS
025600*  IS THE BALANCING FIGURE THE OPERATIONS DESK RECONCILES
025700*  AGAINST THE POSTING-REQUESTS INPUT COUNT EACH MORNING.
025800 01  WS-CONTROL-TOTALS.
025900*        SHOULD ALWAYS EQUAL ACCEPT-CNT PLUS REJECT-CNT ONCE
026000*        THE RUN FINISHES - THE FIRST FIGURE THE DESK CHECKS.
026100     05  WS-REQ-READ-CNT          PIC 9(8) COMP.
026200     05  WS-REQ-ACCEPT-CNT        PIC 9(8) COMP.
026300     05  WS-REQ-REJECT-CNT        PIC 9(8) COMP.
026400*        THREE DOLLAR TOTALS, ONE PER POSTING TYPE - TIE THESE
026500*        BACK TO WHATEVER SYSTEM FED POSTING-REQUESTS TONIGHT.
026600     05  WS-TOTAL-DEPOSITED       PIC S9(13)V99.
026700     05  WS-TOTAL-WITHDRAWN       PIC S9(13)V99.
026800     05  WS-TOTAL-TRANSFERRED     PIC S9(13)V99.
026900     05  FILLER                    PIC X(1) VALUE SPACE.
027000*  PRINT-FORMAT ALTERNATE VIEW - NOT CURRENTLY REFERENCED BY
027100*  THE PROCEDURE DIVISION, KEPT FROM THE ORIGINAL DESIGN WHICH
027200*  ONCE DUMPED THE WHOLE GROUP TO THE CONSOLE FOR A QUICK
027300*  BALANCE CHECK DURING TESTING.
027400 01  WS-CONTROL-TOTALS-PRT REDEFINES WS-CONTROL-TOTALS.
027500     05  FILLER                   PIC X(24).
027600     05  WS-CT-PRINT-AMOUNTS      PIC X(45).
027700 
027800*  STANDALONE COUNTERS - 77-LEVEL, COMP, PER THIS SHOP'S USUAL
027900*  HABIT FOR A RUNNING TOTAL THAT DOES NOT BELONG TO ANY
028000*  PARTICULAR GROUPED RECORD.
028100*  WS-TXN-ID-CTR SEEDS FROM THE HIGHEST ACCOUNT-ID ON THE
028200*  MASTER SO JOURNAL TXN-IDS NEVER COLLIDE WITH AN ACCOUNT-ID
028300*  RANGE USED ELSEWHERE IN THE SUITE.
028400     77  WS-TXN-ID-CTR                PIC 9(10) COMP.
028500*  WS-REF-CTR IS THE RUN-LOCAL SEQUENCE FOLDED INTO THE
028600*  REFERENCE NUMBER BUILT BY 2600-NEXT-REFERENCE.
028700*  WS-REF-CTR-DISPLAY MUST CARRY THE SAME 8-DIGIT WIDTH AS
028800*  WS-REF-CTR ITSELF - A NARROWER DISPLAY FIELD WOULD WRAP
028900*  AND HAND OUT A DUPLICATE REFERENCE NUMBER TO A LATER
029000*  REQUEST IN THE SAME RUN (SEE THE 2004-08-19 CHANGE LOG
029100*  ENTRY - THIS BIT THE SHOP ONCE ALREADY).
029200     77  WS-REF-CTR                   PIC 9(8) COMP.
029300     77  WS-REF-CTR-DISPLAY            PIC 9(8).
029400 
029500*  TODAY'S DATE, AS RETURNED BY ACCEPT FROM DATE - ONLY A
029600*  2-DIGIT YEAR (MM/DD/YY STYLE INTERNALLY, YY/MM/DD ON THE
029700*  ACCEPT), WHICH IS WHY THE CENTURY WINDOW BELOW EXISTS.
029800 01  WS-ACCEPT-DATE                PIC 9(6).
029900 01  WS-ACCEPT-DATE-X REDEFINES WS-ACCEPT-DATE.
030000     05  WS-AD-YY                  PIC 9(2).
030100     05  WS-AD-MM                  PIC 9(2).
030200     05  WS-AD-DD                  PIC 9(2).
030300*  RUN TIME-OF-DAY, HUNDREDTHS INCLUDED - ONLY HH/MM/SS ARE
030400*  ACTUALLY USED (BY 2600-NEXT-REFERENCE); WS-AT-HS IS CARRIED
030500*  FOR COMPLETENESS BUT NOT REFERENCED ANYWHERE BELOW.
030600 01  WS-ACCEPT-TIME                PIC 9(8).
030700 01  WS-ACCEPT-TIME-X REDEFINES WS-ACCEPT-TIME.
030800     05  WS-AT-HH                  PIC 9(2).
030900     05  WS-AT-MM                  PIC 9(2).
031000     05  WS-AT-SS                  PIC 9(2).
031100     05  WS-AT-HS                  PIC 9(2).
031200*  CENTURY PREFIX COMPUTED EACH RUN BY THE Y2K WINDOW LOGIC IN
031300*  1000-INITIALIZE (00-49 = 20XX, 50-99 = 19XX).
031400 77  WS-CENTURY                    PIC 9(2).
031500 
031600*  SCRATCH FIELDS USED WHILE A SINGLE REQUEST IS BEING
031700*  PROCESSED - NONE OF THESE CARRY VALUE ACROSS REQUESTS.
031800 01  WS-WORK-FIELDS.
031900*        NOT USED BY ANY PARAGRAPH TODAY - DL-RESULT IS SET
032000*        DIRECTLY BY THE ACCEPT/REJECT PARAGRAPHS INSTEAD.
032100*        LEFT DECLARED RATHER THAN PULLED, SAME AS THE
032200*        ACCOUNT-TABLE-ALT REDEFINES ABOVE.
032300     05  WS-CURRENT-REQ-RESULT    PIC X(20).
032400*        THE ONE-LINE REASON PRINTED ON A REJECTED REQUEST'S
032500*        DETAIL LINE - CLEARED TO SPACES AT THE TOP OF EVERY
032600*        REQUEST SO A STALE REASON CANNOT LEAK FORWARD.
032700     05  WS-REJECT-REASON         PIC X(22).
032800*        BUILT FRESH FOR EVERY ACCEPTED DEPOSIT/WITHDRAWAL/
032900*        TRANSFER BY 2600-NEXT-REFERENCE, THEN COPIED ONTO
033000*        BOTH JOURNAL LEGS OF A TRANSFER SO AN AUDITOR CAN
033100*        TIE THE TWO SIDES TOGETHER.
033200     05  WS-GENERATED-REFERENCE   PIC X(11).
033300     05  WS-NEW-BALANCE           PIC S9(13)V99.
033400     05  WS-NEW-BALANCE-TO        PIC S9(13)V99.
033500     05  WS-EOF-ACCT-SW           PIC X(1) VALUE "N".
033600         88  WS-EOF-ACCT          VALUE "Y".
033700     05  WS-EOF-REQ-SW            PIC X(1) VALUE "N".
033800         88  WS-EOF-REQ           VALUE "Y".
033900     05  WS-FOUND-SW              PIC X(1).
034000         88  WS-FOUND             VALUE "Y".
034100         88  WS-NOT-FOUND         VALUE "N".
034200*        SET IMMEDIATELY BEFORE EVERY PERFORM OF
034300*        2500-FIND-BY-ACCT-NUMBER BELOW - THAT PARAGRAPH HAS
034400*        NO PARAMETER LIST OF ITS OWN (PLAIN PARAGRAPH PERFORM
034500*        CANNOT TAKE ONE) SO THE NUMBER TO LOOK UP IS PASSED
034600*        THROUGH THIS SHARED FIELD INSTEAD.
034700     05  WS-SEARCH-ACCT-NO        PIC X(12).
034800     05  FILLER                    PIC X(1) VALUE SPACE.
034900 
035000*  REPORT HEADING LINE - WRITTEN ONCE AT THE TOP OF THE RUN BY
035100*  1000-INITIALIZE.
035200 01  WS-HEADING-1.
035300     05  FILLER   PIC X(35) VALUE
035400         "UNIZARBANK LEDGER - POSTING CONTROL".
035500     05  FILLER   PIC X(97) VALUE SPACES.
035600 
035700*  ONE DETAIL LINE PER POSTING REQUEST READ - BUILT A FIELD AT
035800*  A TIME AS EACH REQUEST PASSES THROUGH VALIDATION, THEN
035900*  WRITTEN ONCE FROM 2000-PROCESS-REQUESTS AFTER THE REQUEST
036000*  TYPE HAS BEEN DISPATCHED.
036100 01  WS-DETAIL-LINE.
036200*        REQUEST TYPE AS SUBMITTED - "DEPOSIT", "WITHDRAW" OR
036300*        "TRANSFER" - PRINTED VERBATIM, NEVER TRANSLATED.
036400     05  DL-REQ-TYPE              PIC X(8).
036500     05  FILLER                   PIC X(2) VALUE SPACES.
036600*        SOURCE ACCOUNT ON EVERY REQUEST TYPE.
036700     05  DL-FROM-ACCT             PIC X(12).
036800     05  FILLER                   PIC X(2) VALUE SPACES.
036900*        DESTINATION ACCOUNT - BLANK UNLESS THIS LINE IS A
037000*        TRANSFER, SET BY 2200-TRANSFER-REQUEST ONLY.
037100     05  DL-TO-ACCT               PIC X(12).
037200     05  FILLER                   PIC X(2) VALUE SPACES.
037300*        AMOUNT REQUESTED, PRINTED EVEN WHEN THE REQUEST IS
037400*        LATER REJECTED SO THE DESK CAN SEE WHAT WAS ATTEMPTED.
037500     05  DL-AMOUNT                PIC ---,---,---,--9.99.
037600     05  FILLER                   PIC X(2) VALUE SPACES.
037700*        "ACCEPTED" OR "REJECTED" - THE ONE-WORD OUTCOME OF
037800*        THE VALIDATION CHAIN FOR THIS REQUEST.
037900     05  DL-RESULT                PIC X(20).
038000     05  FILLER                   PIC X(2) VALUE SPACES.
038100*        WHY A REQUEST WAS REJECTED - BLANK ON AN ACCEPTED
038200*        LINE, ONE OF THE FIXED REASON PHRASES USED BELOW
038300*        OTHERWISE (E.G. "INSUFFICIENT BALANCE").
038400     05  DL-REASON                PIC X(22).
038500     05  FILLER                   PIC X(30) VALUE SPACES.
038600*  FLAT 132-BYTE VIEW OF THE SAME LINE - USED NOWHERE TODAY BUT
038700*  KEPT FOR SYMMETRY WITH THE OTHER REPORT PROGRAMS IN THE
038800*  SUITE, WHICH ALL CARRY THIS SAME REDEFINES IDIOM.
038900 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE PIC X(132).
039000 
039100*  SUMMARY TRAILER LINE 1 - READ/ACCEPT/REJECT COUNTS.
039200 01  WS-TOTALS-LINE.
039300     05  FILLER                   PIC X(30) VALUE
039400         "REQUESTS READ/ACCEPTED/REJECT:".
039500     05  TL-READ                  PIC ZZZ,ZZ9.
039600     05  FILLER                   PIC X(1) VALUE "/".
039700     05  TL-ACCEPT                PIC ZZZ,ZZ9.
039800     05  FILLER                   PIC X(1) VALUE "/".
039900     05  TL-REJECT                PIC ZZZ,ZZ9.
040000     05  FILLER                   PIC X(90) VALUE SPACES.
040100 
040200*  AMOUNT TRAILER LINE - REUSED THREE TIMES FOR DEPOSITED,
040300*  WITHDRAWN AND TRANSFERRED TOTALS; THE CALLING PARAGRAPH
040400*  MOVES A DIFFERENT LITERAL INTO AL-TAG EACH TIME BEFORE
040500*  WRITING THE LINE.
040600 01  WS-AMOUNT-LINE.
040700     05  AL-TAG                   PIC X(22).
040800     05  AL-AMOUNT                PIC ---,---,---,--9.99.
040900     05  FILLER                   PIC X(89) VALUE SPACES.
041000 
041100 PROCEDURE DIVISION.
041200*-----------------------------------------------------------------
041300*  0000-MAINLINE - THE SIX-STEP SHAPE COMMON TO EVERY BATCH
041400*  PROGRAM IN THIS LIBRARY: INITIALIZE, LOAD, PROCESS-UNTIL-EOF,
041500*  REWRITE, REPORT, TERMINATE.  NOTHING ELSE IN THE PROGRAM IS
041600*  REACHED EXCEPT THROUGH THESE SIX PERFORMS.
041700*-----------------------------------------------------------------
041800 0000-MAINLINE.
041900*    OPEN FILES, ZERO COUNTERS, STAMP THE RUN DATE/TIME.
042000     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
042100*    BRING THE WHOLE ACCOUNT MASTER INTO MEMORY BEFORE THE
042200*    FIRST REQUEST IS READ - NO REQUEST CAN BE PROCESSED
042300*    AGAINST AN ACCOUNT THAT IS NOT YET IN THE TABLE.
042400     PERFORM 1100-LOAD-ACCOUNT-MASTER THRU 1100-EXIT.
042500*    APPLY EVERY REQUEST ON THE INPUT FILE, ONE AT A TIME,
042600*    UNTIL THE FILE IS EXHAUSTED.
042700     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT
042800         UNTIL WS-EOF-REQ.
042900*    ONLY NOW, WITH EVERY REQUEST APPLIED, IS THE UPDATED
043000*    TABLE WRITTEN BACK OUT AS TONIGHT'S NEW MASTER.
043100     PERFORM 3000-REWRITE-ACCOUNT-MASTER THRU 3000-EXIT.
043200*    PRINT THE BALANCING FIGURES THE OPERATIONS DESK CHECKS
043300*    EACH MORNING.
043400     PERFORM 4000-PRINT-CONTROL-TOTALS THRU 4000-EXIT.
043500     PERFORM 9000-TERMINATE THRU 9000-EXIT.
043600     STOP RUN.
043700 
043800*-----------------------------------------------------------------
043900*  1000-INITIALIZE - CAPTURES THE RUN DATE/TIME, ZEROES EVERY
044000*  ACCUMULATOR AND COUNTER FOR THE RUN, OPENS ALL FIVE FILES
044100*  AND PRINTS THE REPORT HEADING.  IF ANY FILE FAILS TO OPEN,
044200*  WS-EOF-REQ-SW IS FORCED ON SO THE MAINLINE'S PROCESSING LOOP
044300*  NEVER STARTS - THE PROGRAM STILL RUNS THROUGH TO STOP RUN SO
044400*  THE OPERATOR SEES A CLEAN ABEND-FREE RETURN CODE ALONGSIDE
044500*  THE DISPLAYED ERROR MESSAGE.
044600*-----------------------------------------------------------------
044700 1000-INITIALIZE.
044800*    CAPTURE THE RUN DATE AND TIME ONCE, UP FRONT, SO EVERY
044900*    JOURNAL RECORD AND REFERENCE NUMBER WRITTEN DURING THIS
045000*    RUN CARRIES THE SAME STAMP REGARDLESS OF HOW LONG THE RUN
045100*    TAKES TO FINISH.
045200     ACCEPT WS-ACCEPT-DATE FROM DATE.
045300     ACCEPT WS-ACCEPT-TIME FROM TIME.
045400*    Y2K CENTURY WINDOW (SEE 1999-01-08 CHANGE LOG ENTRY) -
045500*    ACCEPT FROM DATE ONLY EVER RETURNS A 2-DIGIT YEAR, SO A
045600*    BANK WITH NO ACCOUNTS OLDER THAN 1950 CAN SAFELY WINDOW
045700*    00-49 TO THE 21ST CENTURY AND 50-99 TO THE 20TH.
045800     IF WS-AD-YY < 50
045900         MOVE 20 TO WS-CENTURY
046000     ELSE
046100         MOVE 19 TO WS-CENTURY
046200     END-IF.
046300     STRING WS-CENTURY WS-AD-YY WS-AD-MM WS-AD-DD
046400         DELIMITED BY SIZE INTO WK-RUN-DATE-ONLY.
046500     MOVE WS-AT-HH TO WK-RUN-HOUR.
046600     MOVE WS-AT-MM TO WK-RUN-MINUTE.
046700     MOVE WS-AT-SS TO WK-RUN-SECOND.
046800*    ZERO EVERY COUNTER AND ACCUMULATOR BEFORE THE FIRST
046900*    REQUEST IS READ - WITHOUT THIS THE CONTROL TOTALS WOULD
047000*    CARRY WHATEVER GARBAGE WAS LEFT IN STORAGE FROM THE
047100*    PREVIOUS RUN'S REGION.
047200     MOVE ZERO TO WS-ACCT-COUNT WS-REQ-READ-CNT
047300         WS-REQ-ACCEPT-CNT WS-REQ-REJECT-CNT
047400         WS-TOTAL-DEPOSITED WS-TOTAL-WITHDRAWN
047500         WS-TOTAL-TRANSFERRED WS-TXN-ID-CTR WS-REF-CTR.
047600     OPEN INPUT  ACCOUNT-MASTER-IN
047700                 POSTING-REQUESTS
047800          OUTPUT TRANSACTION-JOURNAL
047900                 POSTING-REPORT.
048000*    ANY NON-"00" STATUS ON A REQUIRED FILE MEANS THIS RUN
048100*    CANNOT PROCEED SAFELY - FORCE END-OF-REQUESTS SO THE
048200*    MAINLINE'S PROCESSING LOOP IS SKIPPED ENTIRELY RATHER
048300*    THAN RISK POSTING AGAINST A PARTIAL OR MISSING FILE SET.
048400     IF FS-ACCT-IN NOT = "00" OR FS-PREQ NOT = "00"
048500             OR FS-JRNL NOT = "00" OR FS-RPT NOT = "00"
048600         DISPLAY "BANK01 - OPEN FAILED - CHECK FILE STATUSES"
048700         MOVE HIGH-VALUES TO WS-EOF-REQ-SW
048800         GO TO 1000-EXIT
048900     END-IF.
049000     WRITE RP-REPORT-LINE FROM WS-HEADING-1.
049100 1000-EXIT.
049200     EXIT.
049300 
049400*-----------------------------------------------------------------
049500*  1100-LOAD-ACCOUNT-MASTER - READS THE WHOLE MASTER FILE INTO
049600*  WS-ACCOUNT-TABLE, ASCENDING ACCT-ID ORDER AS THE FILE
049700*  ARRIVES, AND ALONG THE WAY TRACKS THE HIGHEST ACCT-ID SEEN
049800*  SO WS-TXN-ID-CTR STARTS ABOVE IT - THIS KEEPS TXN-IDS AND
049900*  ACCT-IDS OUT OF EACH OTHER'S RANGE FOR AS LONG AS THE BANK
050000*  HAS FEWER TRANSACTIONS IN A SINGLE NIGHT THAN IT HAS
050100*  ACCOUNTS, WHICH HAS ALWAYS HELD IN PRACTICE.
050200*-----------------------------------------------------------------
050300 1100-LOAD-ACCOUNT-MASTER.
050400     SET WS-ACCT-IX TO 1.
050500 1100-READ-LOOP.
050600     READ ACCOUNT-MASTER-IN
050700         AT END
050800             MOVE "Y" TO WS-EOF-ACCT-SW
050900             GO TO 1100-EXIT
051000     END-READ.
051100*        FIELD-BY-FIELD MOVE FROM THE ACCTMST RECORD LAYOUT
051200*        INTO THIS RUN'S TABLE ENTRY - DELIBERATELY NOT A
051300*        SINGLE GROUP MOVE SO THE TABLE LAYOUT IS FREE TO
051400*        DIVERGE FROM THE MASTER RECORD LAYOUT IN THE FUTURE
051500*        WITHOUT BREAKING THIS LOAD.
051600*        IDENTITY FIELDS - SURROGATE ID, THE CUSTOMER-FACING
051700*        ACCOUNT NUMBER, AND THE NAME ON THE ACCOUNT.
051800     MOVE AM-ACCT-ID            TO WS-T-ACCT-ID (WS-ACCT-IX).
051900     MOVE AM-ACCT-NUMBER        TO WS-T-ACCT-NUMBER (WS-ACCT-IX).
052000     MOVE AM-ACCT-HOLDER-NAME   TO WS-T-HOLDER-NAME (WS-ACCT-IX).
052100*        TYPE, BALANCE AND STATUS - THE THREE FIELDS EVERY
052200*        POSTING PARAGRAPH BELOW WILL TEST OR UPDATE.
052300     MOVE AM-ACCT-TYPE          TO WS-T-ACCT-TYPE (WS-ACCT-IX).
052400     MOVE AM-ACCT-BALANCE       TO WS-T-BALANCE (WS-ACCT-IX).
052500     MOVE AM-ACCT-STATUS        TO WS-T-STATUS (WS-ACCT-IX).
052600*        OWNING USER AND THE TWO HOUSEKEEPING DATES - CARRIED
052700*        THROUGH WITHOUT BEING TESTED BY THIS PROGRAM, EXCEPT
052800*        THAT LAST-TXN-DATE IS OVERWRITTEN BELOW WHEN THIS
052900*        ACCOUNT ACTUALLY POSTS DURING TONIGHT'S RUN.
053000     MOVE AM-ACCT-USER-ID       TO WS-T-USER-ID (WS-ACCT-IX).
053100     MOVE AM-ACCT-CREATED-DATE  TO WS-T-CREATED-DATE (WS-ACCT-IX).
053200     MOVE AM-ACCT-LAST-TXN-DATE
053300                           TO WS-T-LAST-TXN-DATE (WS-ACCT-IX).
053400*        LIMIT AND POLICY FIELDS - NOT ENFORCED BY THIS
053500*        PROGRAM, ONLY ROUND-TRIPPED TO THE NEW MASTER.
053600     MOVE AM-ACCT-DAILY-LIMIT   TO WS-T-DAILY-LIMIT (WS-ACCT-IX).
053700     MOVE AM-ACCT-PER-TXN-LIMIT
053800                           TO WS-T-PER-TXN-LIMIT (WS-ACCT-IX).
053900     MOVE AM-ACCT-DAILY-TOTAL   TO WS-T-DAILY-TOTAL (WS-ACCT-IX).
054000     MOVE AM-ACCT-INTEREST-RATE
054100                           TO WS-T-INTEREST-RATE (WS-ACCT-IX).
054200     MOVE AM-ACCT-MIN-BALANCE   TO WS-T-MIN-BALANCE (WS-ACCT-IX).
054300*        ONE MORE ROW IN THE TABLE - THIS COUNTER IS WHAT
054400*        EVERY SEARCH AND REWRITE LOOP IN THE PROGRAM USES TO
054500*        KNOW WHERE THE TABLE ENDS.
054600     ADD 1 TO WS-ACCT-COUNT.
054700*        TRACK THE HIGH-WATER ACCT-ID AS WE LOAD - USED TO
054800*        SEED WS-TXN-ID-CTR BELOW SO TONIGHT'S JOURNAL IDS
054900*        START CLEAR OF ANY EXISTING ACCOUNT-ID.
055000     IF WS-T-ACCT-ID (WS-ACCT-IX) > WS-TXN-ID-CTR
055100         MOVE WS-T-ACCT-ID (WS-ACCT-IX) TO WS-TXN-ID-CTR
055200     END-IF.
055300     SET WS-ACCT-IX UP BY 1.
055400     GO TO 1100-READ-LOOP.
055500 1100-EXIT.
055600     EXIT.
055700 
055800*-----------------------------------------------------------------
055900*  2000-PROCESS-REQUESTS - READS ONE POSTING REQUEST, DISPATCHES
056000*  IT TO THE DEPOSIT/WITHDRAWAL PARAGRAPH OR THE TRANSFER
056100*  PARAGRAPH BASED ON THE REQUEST-TYPE 88-LEVELS DEFINED IN
056200*  POSTREQ, AND WRITES THE DETAIL LINE EITHER WAY.  AN
056300*  UNRECOGNISED REQUEST TYPE FALLS THROUGH TO WHEN OTHER AND IS
056400*  REJECTED OUTRIGHT - THE BANK WOULD RATHER STOP A REQUEST
056500*  COLD THAN GUESS AT WHAT AN UNKNOWN TYPE CODE MEANT.
056600*-----------------------------------------------------------------
056700 2000-PROCESS-REQUESTS.
056800     READ POSTING-REQUESTS
056900         AT END
057000             MOVE "Y" TO WS-EOF-REQ-SW
057100             GO TO 2000-EXIT
057200     END-READ.
057300     ADD 1 TO WS-REQ-READ-CNT.
057400     MOVE SPACES TO WS-REJECT-REASON.
057500     MOVE "N" TO WS-FOUND-SW.
057600 
057700*    DEPOSIT AND WITHDRAWAL SHARE ONE PARAGRAPH (SEE THE
057800*    BANNER ABOVE 2100-DEPOSIT-REQUEST BELOW FOR WHY) - ONLY
057900*    TRANSFER AND THE UNKNOWN-TYPE CATCH-ALL GET THEIR OWN.
058000     EVALUATE TRUE
058100*            A DEPOSIT JUST ADDS TO THE BALANCE.
058200         WHEN PR-TYPE-DEPOSIT
058300             PERFORM 2100-DEPOSIT-REQUEST THRU 2100-EXIT
058400*            A WITHDRAWAL SUBTRACTS, AFTER A BALANCE CHECK -
058500*            SAME PARAGRAPH DECIDES WHICH BY TESTING
058600*            PR-TYPE-WITHDRAW AGAIN INTERNALLY.
058700         WHEN PR-TYPE-WITHDRAW
058800             PERFORM 2100-DEPOSIT-REQUEST THRU 2100-EXIT
058900*            A TRANSFER IS TWO POSTINGS UNDER ONE REQUEST -
059000*            GETS ITS OWN PARAGRAPH SINCE IT TOUCHES TWO
059100*            ACCOUNTS AND WRITES TWO JOURNAL LEGS.
059200         WHEN PR-TYPE-TRANSFER
059300             PERFORM 2200-TRANSFER-REQUEST THRU 2200-EXIT
059400*            ANYTHING ELSE IS A BAD REQUEST TYPE - THE BANK
059500*            WOULD RATHER REJECT IT OUTRIGHT THAN GUESS.
059600         WHEN OTHER
059700             MOVE "INVALID REQUEST TYPE" TO WS-REJECT-REASON
059800             PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
059900     END-EVALUATE.
060000 
060100*    ONE DETAIL LINE PER REQUEST, WHETHER IT WAS ACCEPTED OR
060200*    REJECTED - DL-RESULT AND DL-REASON WERE SET BY WHICHEVER
060300*    PARAGRAPH ABOVE HANDLED THE REQUEST.
060400     MOVE WS-DETAIL-LINE TO RP-REPORT-LINE.
060500     WRITE RP-REPORT-LINE.
060600     GO TO 2000-EXIT.
060700 2000-EXIT.
060800     EXIT.
060900 
061000*-----------------------------------------------------------------
061100*  2100-DEPOSIT-REQUEST ALSO HANDLES WITHDRAWALS - THE TWO SHARE
061200*  THE SAME LOOK-UP, VALIDATION SHAPE AND JOURNAL-WRITE, ONLY THE
061300*  SIGN OF THE POSTING AND THE REJECT REASON DIFFER.
061400*-----------------------------------------------------------------
061500 2100-DEPOSIT-REQUEST.
061600*    DETAIL LINE FIELDS ARE BUILT AS SOON AS THE REQUEST TYPE
061700*    IS KNOWN SO A REJECTED REQUEST STILL PRINTS THE REQUEST
061800*    TYPE/ACCOUNT/AMOUNT THAT WAS ATTEMPTED - ONLY DL-TO-ACCT
061900*    IS LEFT BLANK SINCE A DEPOSIT OR WITHDRAWAL HAS NO SECOND
062000*    LEG.
062100     MOVE PR-REQ-TYPE    TO DL-REQ-TYPE.
062200     MOVE PR-FROM-ACCT-NO TO DL-FROM-ACCT.
062300     MOVE SPACES         TO DL-TO-ACCT.
062400     MOVE PR-AMOUNT      TO DL-AMOUNT.
062500 
062600*    LOOK UP THE ONE ACCOUNT INVOLVED - THE SEARCH KEY IS
062700*    MOVED INTO THE SHARED WS-SEARCH-ACCT-NO FIELD IMMEDIATELY
062800*    BEFORE THE PERFORM SINCE A PLAIN PARAGRAPH PERFORM CANNOT
062900*    CARRY A PARAMETER OF ITS OWN.
063000     MOVE PR-FROM-ACCT-NO TO WS-SEARCH-ACCT-NO.
063100     PERFORM 2500-FIND-BY-ACCT-NUMBER THRU 2500-EXIT.
063200     IF WS-NOT-FOUND
063300         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
063400         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
063500         GO TO 2100-EXIT
063600     END-IF.
063700     MOVE WS-SRCH-IX TO WS-FROM-IX.
063800 
063900*    AN AMOUNT OF ZERO OR LESS IS NEVER A VALID POSTING - THE
064000*    FRONT-END SCREENS THAT FEED POSTING-REQUESTS SHOULD HAVE
064100*    ALREADY STOPPED THIS, BUT THE LEDGER PROGRAM DOES NOT
064200*    TRUST ANY OTHER PROGRAM'S VALIDATION.
064300     IF PR-AMOUNT NOT > ZERO
064400         MOVE "AMOUNT NOT POSITIVE" TO WS-REJECT-REASON
064500         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
064600         GO TO 2100-EXIT
064700     END-IF.
064800 
064900*    WITHDRAWAL NEEDS THE BALANCE CHECK; DEPOSIT NEVER CAN
065000*    OVERDRAW SO IT SKIPS STRAIGHT TO THE POSTING COMPUTE.
065100     IF PR-TYPE-WITHDRAW
065200         IF WS-T-BALANCE (WS-FROM-IX) < PR-AMOUNT
065300             MOVE "INSUFFICIENT BALANCE" TO WS-REJECT-REASON
065400             PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
065500             GO TO 2100-EXIT
065600         END-IF
065700*            WITHDRAWAL SUBTRACTS FROM THE BALANCE AND ADDS
065800*            TO THE RUN'S TOTAL-WITHDRAWN CONTROL FIGURE -
065900*            A SINGLE ADD, NOT A SUBTRACT-THEN-ADD-BACK PAIR,
066000*            SO THE CONTROL REPORT'S TOTAL WITHDRAWN LINE
066100*            ACTUALLY MOVES AWAY FROM ITS ZEROED STARTING
066200*            VALUE (SEE THE 2003-10-27 CHANGE LOG ENTRY).
066300         COMPUTE WS-NEW-BALANCE =
066400             WS-T-BALANCE (WS-FROM-IX) - PR-AMOUNT
066500         ADD PR-AMOUNT TO WS-TOTAL-WITHDRAWN
066600     ELSE
066700*            DEPOSIT ADDS TO THE BALANCE AND TO THE RUN'S
066800*            TOTAL-DEPOSITED CONTROL FIGURE.
066900         COMPUTE WS-NEW-BALANCE =
067000             WS-T-BALANCE (WS-FROM-IX) + PR-AMOUNT
067100         ADD PR-AMOUNT TO WS-TOTAL-DEPOSITED
067200     END-IF.
067300 
067400*    POST THE NEW BALANCE AND STAMP THE LAST-ACTIVITY DATE
067500*    BACK INTO THE WORKING TABLE - NOT WRITTEN TO DISK UNTIL
067600*    3000-REWRITE-ACCOUNT-MASTER RUNS AT THE END OF THE JOB.
067700     MOVE WS-NEW-BALANCE TO WS-T-BALANCE (WS-FROM-IX).
067800     MOVE WK-RUN-DATE-ONLY TO WS-T-LAST-TXN-DATE (WS-FROM-IX).
067900 
068000*    WRITE THE JOURNAL ENTRY FOR THIS LEG - PR-REQ-TYPE CARRIES
068100*    THROUGH AS TJ-TXN-TYPE UNCHANGED SO THE JOURNAL SHOWS
068200*    "DEPOSIT" OR "WITHDRAW" EXACTLY AS SUBMITTED.
068300     PERFORM 2600-NEXT-REFERENCE THRU 2600-EXIT.
068400     ADD 1 TO WS-TXN-ID-CTR.
068500     MOVE WS-TXN-ID-CTR       TO TJ-TXN-ID.
068600     MOVE PR-REQ-TYPE         TO TJ-TXN-TYPE.
068700     MOVE WS-T-ACCT-ID (WS-FROM-IX) TO TJ-TXN-ACCT-ID.
068800     MOVE PR-AMOUNT           TO TJ-TXN-AMOUNT.
068900     MOVE WS-NEW-BALANCE      TO TJ-TXN-BALANCE-AFTER.
069000     MOVE PR-DESCRIPTION      TO TJ-TXN-DESCRIPTION.
069100     MOVE WK-RUN-DATE-ONLY    TO TJ-TXN-DATE.
069200     MOVE WS-GENERATED-REFERENCE TO TJ-TXN-REFERENCE.
069300*        TJ-TXN-TO-ACCT-ID IS ONLY MEANINGFUL ON A TRANSFER
069400*        LEG - ZEROED HERE SO A DEPOSIT/WITHDRAWAL JOURNAL
069500*        ROW NEVER LOOKS LIKE HALF OF A TRANSFER.
069600     MOVE ZERO                TO TJ-TXN-TO-ACCT-ID.
069700     MOVE "SUCCESS"           TO TJ-TXN-STATUS.
069800     WRITE TJ-TRANSACTION-RECORD.
069900 
070000*    EVERYTHING ABOVE SUCCEEDED - COUNT IT AND MARK THE DETAIL
070100*    LINE ACCEPTED.
070200     ADD 1 TO WS-REQ-ACCEPT-CNT.
070300     MOVE "ACCEPTED" TO DL-RESULT.
070400     MOVE SPACES TO DL-REASON.
070500 2100-EXIT.
070600     EXIT.
070700 
070800*-----------------------------------------------------------------
070900*  2200-TRANSFER-REQUEST - MOVES MONEY BETWEEN TWO ACCOUNTS IN
071000*  ONE REQUEST.  VALIDATION ORDER MATTERS HERE: AMOUNT IS
071100*  CHECKED BEFORE EITHER ACCOUNT IS EVEN LOOKED UP (NO POINT
071200*  SEARCHING THE TABLE TWICE FOR A REQUEST THAT WILL BE
071300*  REJECTED ANYWAY), BOTH ACCOUNTS MUST BE FOUND AND DISTINCT,
071400*  THE SOURCE MUST HAVE THE FUNDS, AND BOTH SIDES MUST BE
071500*  ACTIVE BEFORE ANY BALANCE IS TOUCHED.
071600*-----------------------------------------------------------------
071700 2200-TRANSFER-REQUEST.
071800*    DETAIL LINE IS BUILT UP FRONT, BEFORE ANY VALIDATION, SO
071900*    A REJECTED TRANSFER STILL SHOWS BOTH ACCOUNT NUMBERS AND
072000*    THE AMOUNT ON THE PRINTED REPORT.
072100     MOVE PR-REQ-TYPE     TO DL-REQ-TYPE.
072200     MOVE PR-FROM-ACCT-NO TO DL-FROM-ACCT.
072300     MOVE PR-TO-ACCT-NO   TO DL-TO-ACCT.
072400     MOVE PR-AMOUNT       TO DL-AMOUNT.
072500 
072600*    AMOUNT IS CHECKED BEFORE EITHER ACCOUNT IS LOOKED UP -
072700*    NO SENSE SCANNING THE 5000-ROW TABLE TWICE FOR A REQUEST
072800*    THAT IS GOING TO BE REJECTED REGARDLESS OF WHAT IT FINDS.
072900     IF PR-AMOUNT NOT > ZERO
073000         MOVE "AMOUNT NOT POSITIVE" TO WS-REJECT-REASON
073100         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
073200         GO TO 2200-EXIT
073300     END-IF.
073400 
073500*    LOOK UP THE SOURCE ("FROM") ACCOUNT FIRST - THE SEARCH
073600*    KEY IS SET JUST BEFORE THE PERFORM AND THE RESULT IS
073700*    COPIED OUT TO WS-FROM-IX RIGHT AWAY, BEFORE THE SECOND
073800*    LOOK-UP REUSES THE SAME WS-SRCH-IX WORK FIELD FOR THE
073900*    DESTINATION SIDE.
074000     MOVE PR-FROM-ACCT-NO TO WS-SEARCH-ACCT-NO.
074100     PERFORM 2500-FIND-BY-ACCT-NUMBER THRU 2500-EXIT.
074200     IF WS-NOT-FOUND
074300         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
074400         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
074500         GO TO 2200-EXIT
074600     END-IF.
074700     MOVE WS-SRCH-IX TO WS-FROM-IX.
074800 
074900*    NOW LOOK UP THE DESTINATION ("TO") ACCOUNT THE SAME WAY -
075000*    EACH LOOK-UP IS SCOPED TO EXACTLY ONE ACCOUNT NUMBER SO
075100*    THIS SEARCH CANNOT ACCIDENTALLY RE-FIND THE FROM ACCOUNT.
075200     MOVE PR-TO-ACCT-NO TO WS-SEARCH-ACCT-NO.
075300     PERFORM 2500-FIND-BY-ACCT-NUMBER THRU 2500-EXIT.
075400     IF WS-NOT-FOUND
075500         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
075600         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
075700         GO TO 2200-EXIT
075800     END-IF.
075900     MOVE WS-SRCH-IX TO WS-TO-IX.
076000 
076100*    A TRANSFER TO ONESELF IS NOT A TRANSFER - REJECTED SINCE
076200*    1991, SEE CHANGE LOG.  COMPARED BY ACCT-ID, NOT ACCOUNT
076300*    NUMBER TEXT, SINCE THAT IS THE TRUE KEY OF THE ROW.
076400     IF WS-T-ACCT-ID (WS-FROM-IX) = WS-T-ACCT-ID (WS-TO-IX)
076500         MOVE "SAME ACCOUNT" TO WS-REJECT-REASON
076600         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
076700         GO TO 2200-EXIT
076800     END-IF.
076900 
077000*    SOURCE MUST HAVE THE FUNDS - CHECKED BEFORE EITHER
077100*    ACCOUNT'S ACTIVE STATUS SO AN INSUFFICIENT-BALANCE
077200*    REJECT IS REPORTED EVEN IF THE DESTINATION HAPPENS TO
077300*    ALSO BE FROZEN.
077400     IF WS-T-BALANCE (WS-FROM-IX) < PR-AMOUNT
077500         MOVE "INSUFFICIENT BALANCE" TO WS-REJECT-REASON
077600         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
077700         GO TO 2200-EXIT
077800     END-IF.
077900 
078000*    BOTH LEGS MUST BE ACTIVE - A FROZEN OR CLOSED ACCOUNT ON
078100*    EITHER SIDE STOPS THE WHOLE TRANSFER, NOT JUST THAT LEG.
078200     IF WS-T-STATUS (WS-FROM-IX) NOT = "ACTIVE"
078300         MOVE "SOURCE NOT ACTIVE" TO WS-REJECT-REASON
078400         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
078500         GO TO 2200-EXIT
078600     END-IF.
078700 
078800     IF WS-T-STATUS (WS-TO-IX) NOT = "ACTIVE"
078900         MOVE "DEST NOT ACTIVE" TO WS-REJECT-REASON
079000         PERFORM 2900-WRITE-REJECT THRU 2900-EXIT
079100         GO TO 2200-EXIT
079200     END-IF.
079300 
079400*    EVERY VALIDATION HAS PASSED - POST BOTH LEGS TOGETHER.
079500     PERFORM 2300-WRITE-TRANSFER-LEGS THRU 2300-EXIT.
079600 
079700     ADD PR-AMOUNT TO WS-TOTAL-TRANSFERRED.
079800     ADD 1 TO WS-REQ-ACCEPT-CNT.
079900     MOVE "ACCEPTED" TO DL-RESULT.
080000     MOVE SPACES TO DL-REASON.
080100 2200-EXIT.
080200     EXIT.
080300 
080400*-----------------------------------------------------------------
080500*  2300-WRITE-TRANSFER-LEGS - POSTS THE DEBIT TO THE SOURCE
080600*  ACCOUNT AND THE CREDIT TO THE DESTINATION ACCOUNT, AND
080700*  WRITES ONE JOURNAL RECORD FOR EACH LEG.  BOTH JOURNAL
080800*  RECORDS SHARE THE SAME REFERENCE NUMBER (SINCE 1993, SEE
080900*  CHANGE LOG) SO AN AUDITOR CAN FIND THE MATCHING HALF OF A
081000*  TRANSFER WITHOUT SCANNING THE WHOLE JOURNAL BY DATE/AMOUNT.
081100*-----------------------------------------------------------------
081200 2300-WRITE-TRANSFER-LEGS.
081300     PERFORM 2600-NEXT-REFERENCE THRU 2600-EXIT.
081400 
081500*    COMPUTE BOTH NEW BALANCES BEFORE EITHER IS POSTED BACK
081600*    TO THE TABLE, SO THE TWO CALCULATIONS NEVER SEE EACH
081700*    OTHER'S PARTIALLY-UPDATED RESULT.
081800     COMPUTE WS-NEW-BALANCE =
081900         WS-T-BALANCE (WS-FROM-IX) - PR-AMOUNT.
082000     COMPUTE WS-NEW-BALANCE-TO =
082100         WS-T-BALANCE (WS-TO-IX) + PR-AMOUNT.
082200     MOVE WS-NEW-BALANCE    TO WS-T-BALANCE (WS-FROM-IX).
082300     MOVE WS-NEW-BALANCE-TO TO WS-T-BALANCE (WS-TO-IX).
082400     MOVE WK-RUN-DATE-ONLY  TO WS-T-LAST-TXN-DATE (WS-FROM-IX).
082500     MOVE WK-RUN-DATE-ONLY  TO WS-T-LAST-TXN-DATE (WS-TO-IX).
082600 
082700*    TRANSFER_OUT LEG - POSTED AGAINST THE SOURCE ACCOUNT -
082800*    DESCRIPTION NAMES THE DESTINATION ACCOUNT NUMBER SINCE
082900*    THE JOURNAL RECORD HAS NO OTHER FIELD FOR IT.
083000     ADD 1 TO WS-TXN-ID-CTR.
083100     MOVE WS-TXN-ID-CTR       TO TJ-TXN-ID.
083200     MOVE "TRANSFER_OUT"      TO TJ-TXN-TYPE.
083300     MOVE WS-T-ACCT-ID (WS-FROM-IX) TO TJ-TXN-ACCT-ID.
083400     MOVE PR-AMOUNT           TO TJ-TXN-AMOUNT.
083500     MOVE WS-NEW-BALANCE      TO TJ-TXN-BALANCE-AFTER.
083600     STRING "TRANSFER TO " PR-TO-ACCT-NO DELIMITED BY SIZE
083700         INTO TJ-TXN-DESCRIPTION.
083800     MOVE WK-RUN-DATE-ONLY    TO TJ-TXN-DATE.
083900     MOVE WS-GENERATED-REFERENCE TO TJ-TXN-REFERENCE.
084000*        TO-ACCT-ID ON THE JOURNAL RECORD IS WHAT LETS AN
084100*        AUDITOR FOLLOW THE MONEY WITHOUT HAVING TO MATCH UP
084200*        TWO ROWS BY REFERENCE NUMBER ALONE.
084300     MOVE WS-T-ACCT-ID (WS-TO-IX) TO TJ-TXN-TO-ACCT-ID.
084400     MOVE "SUCCESS"           TO TJ-TXN-STATUS.
084500     WRITE TJ-TRANSACTION-RECORD.
084600 
084700*    TRANSFER_IN LEG - POSTED AGAINST THE DESTINATION ACCOUNT -
084800*    MIRROR IMAGE OF THE LEG ABOVE, SAME REFERENCE NUMBER.
084900     ADD 1 TO WS-TXN-ID-CTR.
085000     MOVE WS-TXN-ID-CTR       TO TJ-TXN-ID.
085100     MOVE "TRANSFER_IN"       TO TJ-TXN-TYPE.
085200     MOVE WS-T-ACCT-ID (WS-TO-IX) TO TJ-TXN-ACCT-ID.
085300     MOVE PR-AMOUNT           TO TJ-TXN-AMOUNT.
085400     MOVE WS-NEW-BALANCE-TO   TO TJ-TXN-BALANCE-AFTER.
085500     STRING "TRANSFER FROM " PR-FROM-ACCT-NO DELIMITED BY SIZE
085600         INTO TJ-TXN-DESCRIPTION.
085700     MOVE WK-RUN-DATE-ONLY    TO TJ-TXN-DATE.
085800     MOVE WS-GENERATED-REFERENCE TO TJ-TXN-REFERENCE.
085900     MOVE WS-T-ACCT-ID (WS-FROM-IX) TO TJ-TXN-TO-ACCT-ID.
086000     MOVE "SUCCESS"           TO TJ-TXN-STATUS.
086100     WRITE TJ-TRANSACTION-RECORD.
086200 2300-EXIT.
086300     EXIT.
086400 
086500*-----------------------------------------------------------------
086600*  2500-FIND-BY-ACCT-NUMBER - A PLAIN SEQUENTIAL SCAN OF THE
086700*  ACCOUNT TABLE LOOKING FOR WS-SEARCH-ACCT-NO, WHICH THE
086800*  CALLING PARAGRAPH MUST HAVE MOVED THE TARGET NUMBER INTO
086900*  BEFORE PERFORMING THIS PARAGRAPH.  A BINARY SEARCH WOULD BE
087000*  FASTER SINCE THE TABLE IS LOADED IN ACCT-ID ORDER, NOT
087100*  ACCOUNT-NUMBER ORDER, SO A SEQUENTIAL SCAN IS WHAT THE
087200*  ORIGINAL DESIGN CHOSE AND WHAT REMAINS HERE.
087300*-----------------------------------------------------------------
087400 2500-FIND-BY-ACCT-NUMBER.
087500*    START AT THE FIRST TABLE ROW EVERY TIME - THE TABLE IS
087600*    IN ACCT-ID ORDER, NOT ACCOUNT-NUMBER ORDER, SO THERE IS
087700*    NO SHORTCUT TO WHERE A GIVEN NUMBER MIGHT LIVE.
087800     MOVE "N" TO WS-FOUND-SW.
087900     SET WS-ACCT-IX TO 1.
088000 2500-SEARCH-LOOP.
088100*        RAN OFF THE END OF THE LOADED ROWS WITHOUT A MATCH -
088200*        THE CALLER TESTS WS-NOT-FOUND AND REJECTS THE
088300*        REQUEST, IT DOES NOT TREAT THIS AS AN ERROR HERE.
088400     IF WS-ACCT-IX > WS-ACCT-COUNT
088500         GO TO 2500-EXIT
088600     END-IF.
088700*        SEARCHES ON WS-SEARCH-ACCT-NO ALONE - A SINGLE TARGET
088800*        NUMBER PER CALL, NOT AN OR AGAINST BOTH SIDES OF A
088900*        TRANSFER, SO A "FROM" LOOK-UP CAN NEVER STOP ON A
089000*        TABLE ROW THAT ONLY MATCHES THE "TO" NUMBER.
089100     IF WS-T-ACCT-NUMBER (WS-ACCT-IX) = WS-SEARCH-ACCT-NO
089200         MOVE "Y" TO WS-FOUND-SW
089300         MOVE WS-ACCT-IX TO WS-SRCH-IX
089400         GO TO 2500-EXIT
089500     END-IF.
089600     SET WS-ACCT-IX UP BY 1.
089700     GO TO 2500-SEARCH-LOOP.
089800 2500-EXIT.
089900     EXIT.
090000 
090100*-----------------------------------------------------------------
090200*  2600-NEXT-REFERENCE - BUILDS THE REFERENCE NUMBER STAMPED
090300*  ONTO EACH JOURNAL RECORD.
090400*-----------------------------------------------------------------
090500 2600-NEXT-REFERENCE.
090600*    BUILDS TXN + 8 DIGITS - THE FULL WIDTH OF WS-REF-CTR
090700*    ZERO-PADDED INTO WS-REF-CTR-DISPLAY, NOT THE RUN CLOCK.
090800*    A SHARED RUN-LOCAL COUNTER, NOT RESET BETWEEN REQUESTS -
090900*    EACH CALL TO THIS PARAGRAPH GETS THE NEXT NUMBER IN
091000*    SEQUENCE NO MATTER WHICH REQUEST TYPE IS CALLING IT, SO
091100*    THE REFERENCE IS GUARANTEED UNIQUE FOR EVERY LEG POSTED
091200*    IN THIS RUN, NO MATTER HOW MANY REQUESTS ARE ON THE
091300*    POSTING FILE.  TJ-TXN-DATE ON THE JOURNAL RECORD ITSELF
091400*    IS WHAT KEEPS TWO DIFFERENT NIGHTS' REFERENCE NUMBERS
091500*    FROM BEING CONFUSED WITH EACH OTHER - THIS COUNTER ALONE
091600*    ONLY PROMISES UNIQUENESS WITHIN TODAY'S RUN.
091700     ADD 1 TO WS-REF-CTR.
091800     MOVE WS-REF-CTR TO WS-REF-CTR-DISPLAY.
091900     STRING "TXN" WS-REF-CTR-DISPLAY
092000         DELIMITED BY SIZE INTO WS-GENERATED-REFERENCE.
092100 2600-EXIT.
092200     EXIT.
092300 
092400*-----------------------------------------------------------------
092500*  2900-WRITE-REJECT - COMMON REJECT HANDLING FOR ALL THREE
092600*  REQUEST TYPES.  EVERY REJECTED REQUEST STILL GETS A JOURNAL
092700*  RECORD (STATUS "FAILED", SEE THE 1996 CHANGE LOG ENTRY) SO
092800*  THE JOURNAL IS A COMPLETE RECORD OF EVERYTHING ATTEMPTED,
092900*  NOT JUST WHAT POSTED.
093000*-----------------------------------------------------------------
093100 2900-WRITE-REJECT.
093200*    THE DETAIL LINE GETS THE REASON PHRASE THE CALLING
093300*    PARAGRAPH MOVED INTO WS-REJECT-REASON BEFORE COMING HERE.
093400     MOVE "REJECTED" TO DL-RESULT.
093500     MOVE WS-REJECT-REASON TO DL-REASON.
093600     ADD 1 TO WS-REQ-REJECT-CNT.
093700*    A REJECTED REQUEST STILL CONSUMES A TXN-ID - JOURNAL IDS
093800*    ARE NOT RESERVED ONLY FOR SUCCESSFUL POSTINGS.
093900     ADD 1 TO WS-TXN-ID-CTR.
094000     MOVE WS-TXN-ID-CTR    TO TJ-TXN-ID.
094100     MOVE PR-REQ-TYPE      TO TJ-TXN-TYPE.
094200*        NO ACCOUNT WAS POSTED - ACCT-ID AND BALANCE-AFTER ARE
094300*        BOTH CARRIED AS ZERO RATHER THAN LEFT WHATEVER VALUE
094400*        A PRIOR REQUEST LEFT IN WORKING-STORAGE.
094500     MOVE ZERO             TO TJ-TXN-ACCT-ID.
094600     MOVE PR-AMOUNT        TO TJ-TXN-AMOUNT.
094700     MOVE ZERO             TO TJ-TXN-BALANCE-AFTER.
094800     MOVE WS-REJECT-REASON TO TJ-TXN-DESCRIPTION.
094900     MOVE WK-RUN-DATE-ONLY TO TJ-TXN-DATE.
095000     MOVE SPACES           TO TJ-TXN-REFERENCE.
095100     MOVE ZERO             TO TJ-TXN-TO-ACCT-ID.
095200     MOVE "FAILED"         TO TJ-TXN-STATUS.
095300     WRITE TJ-TRANSACTION-RECORD.
095400 2900-EXIT.
095500     EXIT.
095600 
095700*-----------------------------------------------------------------
095800*  3000-REWRITE-ACCOUNT-MASTER - WRITES THE WHOLE WORKING TABLE
095900*  BACK OUT AS TONIGHT'S NEW MASTER FILE, IN THE SAME ACCT-ID
096000*  ORDER IT WAS LOADED IN.  THIS IS THE ONLY POINT IN THE
096100*  PROGRAM WHERE A POSTED BALANCE ACTUALLY REACHES DISK.
096200*-----------------------------------------------------------------
096300 3000-REWRITE-ACCOUNT-MASTER.
096400     OPEN OUTPUT ACCOUNT-MASTER-OUT.
096500     IF FS-ACCT-OUT NOT = "00"
096600         DISPLAY "BANK01 - ACCOUNT MASTER OUTPUT OPEN FAILED"
096700         GO TO 3000-EXIT
096800     END-IF.
096900     SET WS-ACCT-IX TO 1.
097000 3000-WRITE-LOOP.
097100     IF WS-ACCT-IX > WS-ACCT-COUNT
097200         GO TO 3000-DONE
097300     END-IF.
097400*        FIELD-BY-FIELD MOVE BACK OUT OF THE TABLE AND INTO
097500*        THE ACCTMST RECORD LAYOUT - THE MIRROR OF THE LOAD IN
097600*        1100-LOAD-ACCOUNT-MASTER ABOVE.
097700     MOVE WS-T-ACCT-ID (WS-ACCT-IX)       TO AM-ACCT-ID.
097800     MOVE WS-T-ACCT-NUMBER (WS-ACCT-IX)   TO AM-ACCT-NUMBER.
097900     MOVE WS-T-HOLDER-NAME (WS-ACCT-IX)   TO AM-ACCT-HOLDER-NAME.
098000*        TYPE/BALANCE/STATUS - WHATEVER THIS RUN'S POSTING
098100*        PARAGRAPHS LEFT IN THE TABLE FOR THIS ROW IS WHAT
098200*        GOES TO DISK HERE, WHETHER OR NOT THE ROW WAS
098300*        ACTUALLY TOUCHED BY A REQUEST TONIGHT.
098400     MOVE WS-T-ACCT-TYPE (WS-ACCT-IX)     TO AM-ACCT-TYPE.
098500     MOVE WS-T-BALANCE (WS-ACCT-IX)       TO AM-ACCT-BALANCE.
098600     MOVE WS-T-STATUS (WS-ACCT-IX)        TO AM-ACCT-STATUS.
098700     MOVE WS-T-USER-ID (WS-ACCT-IX)       TO AM-ACCT-USER-ID.
098800     MOVE WS-T-CREATED-DATE (WS-ACCT-IX)  TO AM-ACCT-CREATED-DATE.
098900*        LAST-TXN-DATE CARRIES TONIGHT'S RUN DATE FORWARD FOR
099000*        ANY ACCOUNT THAT POSTED, OR YESTERDAY'S VALUE
099100*        UNCHANGED FOR ANY ACCOUNT THAT DID NOT.
099200     MOVE WS-T-LAST-TXN-DATE (WS-ACCT-IX)
099300                                TO AM-ACCT-LAST-TXN-DATE.
099400*        LIMITS, DAILY TOTAL, RATE AND MIN BALANCE ROUND-TRIP
099500*        BACK OUT UNCHANGED SINCE THIS PROGRAM NEVER WRITES
099600*        TO ANY OF THEM.
099700     MOVE WS-T-DAILY-LIMIT (WS-ACCT-IX)   TO AM-ACCT-DAILY-LIMIT.
099800     MOVE WS-T-PER-TXN-LIMIT (WS-ACCT-IX)
099900                                TO AM-ACCT-PER-TXN-LIMIT.
100000     MOVE WS-T-DAILY-TOTAL (WS-ACCT-IX)   TO AM-ACCT-DAILY-TOTAL.
100100     MOVE WS-T-INTEREST-RATE (WS-ACCT-IX)
100200                                TO AM-ACCT-INTEREST-RATE.
100300     MOVE WS-T-MIN-BALANCE (WS-ACCT-IX)   TO AM-ACCT-MIN-BALANCE.
100400*        AM-ACCOUNT-RECORD IS THE GROUP NAME OVER THE WHOLE
100500*        ACCTMST LAYOUT - MOVED WHOLESALE INTO THE FLAT
100600*        OUTPUT SLOT SINCE ACCOUNT-MASTER-OUT HAS NO RECORD
100700*        LAYOUT OF ITS OWN (SEE THE FD COMMENT ABOVE).
100800     MOVE AM-ACCOUNT-RECORD TO AM-OUT-RECORD.
100900     WRITE AM-OUT-RECORD.
101000     SET WS-ACCT-IX UP BY 1.
101100     GO TO 3000-WRITE-LOOP.
101200 3000-DONE.
101300*    EVERY ROW WRITTEN - CLOSE SO THE FILE IS READY FOR
101400*    TOMORROW'S RUN TO OPEN AS ITS ACCOUNT-MASTER-IN.
101500     CLOSE ACCOUNT-MASTER-OUT.
101600 3000-EXIT.
101700     EXIT.
101800 
101900*-----------------------------------------------------------------
102000*  4000-PRINT-CONTROL-TOTALS - THE CLOSING SECTION OF THE
102100*  POSTING CONTROL REPORT.  THESE ARE THE FIGURES THE
102200*  OPERATIONS DESK USES EACH MORNING TO CONFIRM THE RUN
102300*  BALANCED - REQUESTS READ SHOULD EQUAL ACCEPTED PLUS
102400*  REJECTED, AND THE THREE DOLLAR TOTALS SHOULD TIE BACK TO
102500*  THE SOURCE SYSTEM THAT GENERATED POSTING-REQUESTS.
102600*-----------------------------------------------------------------
102700 4000-PRINT-CONTROL-TOTALS.
102800*    REQUEST COUNTS FIRST - READ SHOULD ALWAYS EQUAL ACCEPTED
102900*    PLUS REJECTED; IF IT DOES NOT, SOMETHING IN THE REQUEST
103000*    DISPATCH ABOVE FELL THROUGH WITHOUT COUNTING PROPERLY.
103100     MOVE WS-REQ-READ-CNT   TO TL-READ.
103200     MOVE WS-REQ-ACCEPT-CNT TO TL-ACCEPT.
103300     MOVE WS-REQ-REJECT-CNT TO TL-REJECT.
103400     MOVE WS-TOTALS-LINE TO RP-REPORT-LINE.
103500     WRITE RP-REPORT-LINE.
103600 
103700*    THREE DOLLAR TOTALS FOLLOW, ONE LINE EACH, SHARING THE
103800*    SAME WS-AMOUNT-LINE LAYOUT WITH A DIFFERENT TAG MOVED IN.
103900     MOVE "TOTAL DEPOSITED:      " TO AL-TAG.
104000     MOVE WS-TOTAL-DEPOSITED TO AL-AMOUNT.
104100     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
104200     WRITE RP-REPORT-LINE.
104300 
104400*    TOTAL WITHDRAWN - SEE THE 2003-10-27 CHANGE LOG ENTRY;
104500*    THIS LINE ONCE ALWAYS PRINTED ZERO REGARDLESS OF HOW
104600*    MANY WITHDRAWALS POSTED, BEFORE THE ACCUMULATOR BUG IN
104700*    2100-DEPOSIT-REQUEST WAS FOUND AND FIXED.
104800     MOVE "TOTAL WITHDRAWN:      " TO AL-TAG.
104900     MOVE WS-TOTAL-WITHDRAWN TO AL-AMOUNT.
105000     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
105100     WRITE RP-REPORT-LINE.
105200 
105300*    TRANSFERRED TOTAL COUNTS EACH TRANSFER ONCE, NOT TWICE,
105400*    EVEN THOUGH EVERY TRANSFER WRITES TWO JOURNAL LEGS - THE
105500*    ADD AGAINST THIS ACCUMULATOR HAPPENS ONCE PER REQUEST IN
105600*    2200-TRANSFER-REQUEST, NOT ONCE PER LEG IN 2300.
105700     MOVE "TOTAL TRANSFERRED:    " TO AL-TAG.
105800     MOVE WS-TOTAL-TRANSFERRED TO AL-AMOUNT.
105900     MOVE WS-AMOUNT-LINE TO RP-REPORT-LINE.
106000     WRITE RP-REPORT-LINE.
106100 4000-EXIT.
106200     EXIT.
106300 
106400*-----------------------------------------------------------------
106500*  9000-TERMINATE - CLOSES EVERY FILE OPENED BY 1000-INITIALIZE.
106600*  ACCOUNT-MASTER-OUT IS CLOSED SEPARATELY INSIDE
106700*  3000-REWRITE-ACCOUNT-MASTER SINCE IT IS OPENED LATE, NOT AT
106800*  1000-INITIALIZE TIME, SO IT DOES NOT BELONG IN THIS LIST.
106900*-----------------------------------------------------------------
107000 9000-TERMINATE.
107100     CLOSE ACCOUNT-MASTER-IN POSTING-REQUESTS
107200           TRANSACTION-JOURNAL POSTING-REPORT.
107300 9000-EXIT.
107400     EXIT.
