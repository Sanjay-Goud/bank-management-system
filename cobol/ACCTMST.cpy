000100*****************************************************************
000200*  ACCTMST.CPY                                                 *
000300*  ACCOUNT MASTER RECORD - CUSTOMER DEMAND/SAVINGS/FD ACCOUNTS  *
000400*  ONE RECORD PER ACCOUNT, ASCENDING BY AM-ACCT-ID.             *
000500*-----------------------------------------------------------------
000600*  1989-03-14  RSM  ORIGINAL LAYOUT FOR LEDGER REWRITE (REQ 118)
000700*  1991-07-02  RSM  ADDED AM-DAILY-TOTAL, AM-PER-TXN-LIMIT
000800*  1994-11-21  JCT  ADDED AM-MIN-BALANCE (REQ 204 - REG E TIE-IN)
000900*  1999-01-08  JCT  Y2K - AM-CREATED-DATE/AM-LAST-TXN-DATE
001000*                   CONFIRMED FULL 4-DIGIT YEAR, NO CHANGE NEEDED
001100*-----------------------------------------------------------------
001200 01  AM-ACCOUNT-RECORD.
001300     05  AM-ACCT-ID              PIC 9(10).
001400     05  AM-ACCT-NUMBER          PIC X(12).
001500     05  AM-ACCT-HOLDER-NAME     PIC X(30).
001600     05  AM-ACCT-TYPE            PIC X(13).
001700         88  AM-TYPE-SAVINGS     VALUE "SAVINGS".
001800         88  AM-TYPE-CHECKING    VALUE "CHECKING".
001900         88  AM-TYPE-FIXED-DEP   VALUE "FIXED_DEPOSIT".
002000     05  AM-ACCT-BALANCE         PIC S9(13)V99.
002100     05  AM-ACCT-STATUS          PIC X(8).
002200         88  AM-STATUS-ACTIVE    VALUE "ACTIVE".
002300         88  AM-STATUS-INACTIVE  VALUE "INACTIVE".
002400         88  AM-STATUS-FROZEN    VALUE "FROZEN".
002500         88  AM-STATUS-CLOSED    VALUE "CLOSED".
002600     05  AM-ACCT-USER-ID         PIC 9(10).
002700     05  AM-ACCT-CREATED-DATE    PIC 9(8).
002800     05  AM-ACCT-LAST-TXN-DATE   PIC 9(8).
002900     05  AM-ACCT-DAILY-LIMIT     PIC S9(13)V99.
003000     05  AM-ACCT-PER-TXN-LIMIT   PIC S9(13)V99.
003100     05  AM-ACCT-DAILY-TOTAL     PIC S9(13)V99.
003200     05  AM-ACCT-INTEREST-RATE   PIC S9(3)V9(4).
003300     05  AM-ACCT-MIN-BALANCE     PIC S9(13)V99.
003400     05  FILLER                  PIC X(19).
