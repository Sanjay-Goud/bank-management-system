000100*****************************************************************
000200*  PROGRAM-ID. BANK06.
000300*  HIGH-VALUE TRANSACTION REPORT - UNIZARBANK LEDGER SYSTEM
000400*-----------------------------------------------------------------
000500*  SCANS THE TRANSACTION JOURNAL AND LISTS ANY ENTRY OVER THE
000600*  HIGH-VALUE THRESHOLD, FOR THE FRAUD AND COMPLIANCE REVIEW
000700*  DESK, WITH A COUNT AND TOTAL OF THE ENTRIES PRINTED.
000800*-----------------------------------------------------------------
000900*  CHANGE LOG
001000*  1993-05-17  DLH  ORIGINAL PROGRAM - COMPLIANCE REQUESTED A
001100*                   DAILY LARGE-ITEM LISTING (REQ 185)
001200*  1994-01-09  DLH  THRESHOLD MADE A WORKING-STORAGE CONSTANT
001300*                   INSTEAD OF A LITERAL IN THE IF TEST
001400*  1996-09-30  JCT  THRESHOLD RAISED TO 50,000.00 PER REVISED
001500*                   COMPLIANCE POLICY (REQ 252)
001600*  1999-02-08  JCT  Y2K - PROGRAM CARRIES NO DATE ARITHMETIC,
001700*                   NO CHANGE REQUIRED
001800*  2000-07-19  MAR  STANDARDS REVIEW - COUNTERS CONFIRMED COMP,
001900*                   NO LOGIC CHANGE (REQ 258)
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. BANK06.
002300 AUTHOR. D LOPEZ HERRERO.
002400 INSTALLATION. UNIZARBANK DATA PROCESSING CENTER.
002500 DATE-WRITTEN. 05/17/1993.
002600 DATE-COMPILED.
002700 SECURITY. UNIZARBANK INTERNAL USE ONLY.
002800 
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TRANSACTION-JOURNAL ASSIGN TO TXNJRNL
003700         ORGANIZATION IS SEQUENTIAL
003800         FILE STATUS IS FS-JRNL.
003900 
004000     SELECT HIGHVALUE-REPORT   ASSIGN TO HIVALRPT
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS FS-RPT.
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  TRANSACTION-JOURNAL
004700     LABEL RECORD STANDARD.
004800 COPY TXNJRNL.
004900 
005000 FD  HIGHVALUE-REPORT
005100     LABEL RECORD STANDARD.
005200 01  RP-REPORT-LINE                PIC X(132).
005300 
005400 WORKING-STORAGE SECTION.
005500 01  WS-FILE-STATUSES.
005600     05  FS-JRNL                   PIC X(2).
005700     05  FS-RPT                    PIC X(2).
005800     05  FILLER                    PIC X(10).
005900 
006000 77  WS-EOF-SW                     PIC X(1) VALUE "N".
006100     88  WS-EOF-JRNL               VALUE "Y".
006200 
006300 01  WS-THRESHOLD-AREA.
006400     05  WS-HIGH-VALUE-THRESHOLD   PIC S9(13)V99 VALUE 50000.00.
006500     05  FILLER                    PIC X(1) VALUE SPACE.
006600 01  WS-THRESHOLD-AREA-ALT REDEFINES WS-THRESHOLD-AREA.
006700     05  WS-THA-KEY-AREA           PIC X(15).
006800     05  FILLER                    PIC X(1) VALUE SPACE.
006900 
007000 01  WS-REPORT-TOTALS.
007100     05  WS-SELECTED-COUNT         PIC 9(8) COMP.
007200     05  WS-SELECTED-TOTAL         PIC S9(13)V99.
007300     05  FILLER                    PIC X(1) VALUE SPACE.
007400 01  WS-REPORT-TOTALS-ALT REDEFINES WS-REPORT-TOTALS.
007500     05  WS-RT-KEY-AREA            PIC X(19).
007600     05  FILLER                    PIC X(1) VALUE SPACE.
007700 
007800 01  WS-WORK-FIELDS.
007900     05  WS-READ-COUNT             PIC 9(8) COMP.
008000     05  FILLER                    PIC X(1) VALUE SPACE.
008100 01  WS-WORK-FIELDS-ALT REDEFINES WS-WORK-FIELDS.
008200     05  WS-WF-KEY-AREA            PIC X(4).
008300     05  FILLER                    PIC X(1) VALUE SPACE.
008400 
008500 01  WS-HEADING-1.
008600     05  FILLER   PIC X(42) VALUE
008700         "UNIZARBANK LEDGER - HIGH-VALUE TRANSACTIONS".
008800     05  FILLER   PIC X(90) VALUE SPACES.
008900 
009000 01  WS-DETAIL-LINE.
009100     05  DL-TXN-ID                 PIC Z(9)9.
009200     05  FILLER                    PIC X(2) VALUE SPACES.
009300     05  DL-TXN-TYPE               PIC X(12).
009400     05  FILLER                    PIC X(2) VALUE SPACES.
009500     05  DL-ACCT-ID                PIC Z(9)9.
009600     05  FILLER                    PIC X(2) VALUE SPACES.
009700     05  DL-AMOUNT                 PIC ---,---,---,--9.99.
009800     05  FILLER                    PIC X(2) VALUE SPACES.
009900     05  DL-DATE                   PIC 9(8).
010000     05  FILLER                    PIC X(2) VALUE SPACES.
010100     05  DL-REFERENCE              PIC X(11).
010200     05  FILLER                    PIC X(53) VALUE SPACES.
010300 01  WS-DETAIL-LINE-ALT REDEFINES WS-DETAIL-LINE PIC X(132).
010400 
010500 01  WS-TOTALS-LINE.
010600     05  FILLER                    PIC X(22) VALUE
010700         "ENTRIES SELECTED:     ".
010800     05  TL-COUNT                  PIC ZZZ,ZZ9.
010900     05  FILLER                    PIC X(2) VALUE SPACES.
011000     05  TL-TOTAL                  PIC ---,---,---,--9.99.
011100     05  FILLER                    PIC X(79) VALUE SPACES.
011200 
011300 PROCEDURE DIVISION.
011400 0000-MAINLINE.
011500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
011600     PERFORM 2000-SCAN-JOURNAL THRU 2000-EXIT
011700         UNTIL WS-EOF-JRNL.
011800     PERFORM 4000-PRINT-TOTALS THRU 4000-EXIT.
011900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
012000     STOP RUN.
012100 
012200 1000-INITIALIZE.
012300     OPEN INPUT  TRANSACTION-JOURNAL
012400          OUTPUT HIGHVALUE-REPORT.
012500     IF FS-JRNL NOT = "00" OR FS-RPT NOT = "00"
012600         DISPLAY "BANK06 - OPEN FAILED - CHECK FILE STATUSES"
012700         MOVE HIGH-VALUES TO WS-EOF-SW
012800         GO TO 1000-EXIT
012900     END-IF.
013000     WRITE RP-REPORT-LINE FROM WS-HEADING-1.
013100     MOVE ZERO TO WS-SELECTED-COUNT WS-SELECTED-TOTAL
013200         WS-READ-COUNT.
013300 1000-EXIT.
013400     EXIT.
013500 
013600 2000-SCAN-JOURNAL.
013700     READ TRANSACTION-JOURNAL
013800         AT END
013900             MOVE "Y" TO WS-EOF-SW
014000             GO TO 2000-EXIT
014100     END-READ.
014200     ADD 1 TO WS-READ-COUNT.
014300     IF TJ-TXN-AMOUNT NOT > WS-HIGH-VALUE-THRESHOLD
014400         GO TO 2000-EXIT
014500     END-IF.
014600 
014700     ADD 1 TO WS-SELECTED-COUNT.
014800     ADD TJ-TXN-AMOUNT TO WS-SELECTED-TOTAL.
014900 
015000     MOVE TJ-TXN-ID       TO DL-TXN-ID.
015100     MOVE TJ-TXN-TYPE     TO DL-TXN-TYPE.
015200     MOVE TJ-TXN-ACCT-ID  TO DL-ACCT-ID.
015300     MOVE TJ-TXN-AMOUNT   TO DL-AMOUNT.
015400     MOVE TJ-TXN-DATE     TO DL-DATE.
015500     MOVE TJ-TXN-REFERENCE TO DL-REFERENCE.
015600     MOVE WS-DETAIL-LINE TO RP-REPORT-LINE.
015700     WRITE RP-REPORT-LINE.
015800     GO TO 2000-EXIT.
015900 2000-EXIT.
016000     EXIT.
016100 
016200 4000-PRINT-TOTALS.
016300     MOVE WS-SELECTED-COUNT TO TL-COUNT.
016400     MOVE WS-SELECTED-TOTAL TO TL-TOTAL.
016500     MOVE WS-TOTALS-LINE TO RP-REPORT-LINE.
016600     WRITE RP-REPORT-LINE.
016700 4000-EXIT.
016800     EXIT.
016900 
017000 9000-TERMINATE.
017100     CLOSE TRANSACTION-JOURNAL HIGHVALUE-REPORT.
017200 9000-EXIT.
017300     EXIT.
