000100*****************************************************************
000200*  INTRREQ.CPY                                                 *
000300*  INTEREST REQUEST RECORD - BATCH INPUT TO BANK03.            *
000400*-----------------------------------------------------------------
000500*  1990-02-27  RSM  ORIGINAL LAYOUT (REQ 140 - TERM DEPOSITS)
000600*-----------------------------------------------------------------
000700 01  IR-INTEREST-REQUEST.
000800     05  IR-PRINCIPAL            PIC S9(13)V99.
000900     05  IR-RATE                 PIC S9(3)V9(4).
001000     05  IR-TIME-YEARS           PIC S9(3)V99.
001100     05  IR-FREQUENCY            PIC 9(3).
001200     05  FILLER                  PIC X(10).
